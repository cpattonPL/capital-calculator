000100*---------------------------------------------------------------*         
000200*  RCFC001    LAYOUT ESPOSIZIONE CREDITIZIA (LOAN EXPOSURE)     *         
000300*    REGULATORY CAPITAL - CAPITALE REGOLAMENTARE                *         
000400*---------------------------------------------------------------*         
000500*  RECORD FISSO 122 BYTE - FILE INGRESSO ESPOSIZIONI PRESTITO   *         
000600*---------------------------------------------------------------*         
000700 01  LOAN-EXP-REC.                                                        
000800     03  LE-EXPOSURE-ID          PIC X(10).                               
000900     03  LE-APPROACH-CD          PIC X(02).                               
001000*    'S2' STANDARDIZED BASEL II - 'S3' STANDARDIZED BASEL III             
001100*    'IR' IRB FOUNDATION                                                  
001200     03  LE-EXPOSURE-TYPE        PIC X(02).                               
001300*    'SV' SOVRANO  'BK' BANCA  'CO' CORPORATE  'RT' RETAIL                
001400*    'RM' MUTUO RESIDENZIALE 'CR' IMMOBILI COMMERCIALI 'OT' ALTRO         
001500     03  LE-RATING-BUCKET        PIC X(02).                               
001600*    '01'..'05' FASCE DI RATING ESTERNO - 'UN' UNRATED                    
001700     03  LE-LOAN-TYPE            PIC X(04).                               
001800*    'TERM' 'LOC ' 'LC  '  - GUIDA IL CCF DI EAD                          
001900     03  LE-COMMITMENT           PIC S9(13)V99.                           
002000     03  LE-BALANCE              PIC S9(13)V99.                           
002100     03  LE-UTILIZATION-PCT      PIC 9(03)V99.                            
002200     03  LE-CCF-OVERRIDE         PIC 9V9(05).                             
002300     03  LE-CCF-OVR-FLAG         PIC X(01).                               
002400*    'Y' CCF SOSTITUITO DAL CHIAMANTE - ALTRIMENTI 'N'                    
002500     03  LE-MATURITY-MONTHS      PIC 9(04).                               
002600     03  LE-AMORT-MONTHS         PIC 9(04).                               
002700*    PORTATO IN RECORD, NON USATO NEL CALCOLO DI CAPITALE                 
002800     03  LE-INTEREST-RATE        PIC 9(02)V9(05).                         
002900*    PORTATO IN RECORD, NON USATO NEL CALCOLO DI CAPITALE                 
003000     03  LE-PD                   PIC 9V9(06).                             
003100     03  LE-LGD                  PIC 9V9(05).                             
003200     03  LE-REG-RETAIL-FLAG      PIC X(01).                               
003300     03  LE-PRUDENT-MTG-FLAG     PIC X(01).                               
003400     03  FILLER                  PIC X(30).                               
003500*    RISERVATO - PAREGGIA IL RECORD A 122 BYTE                            
