000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    RC3C0200.                                                 
000300 AUTHOR.        G. BELLONI.                                               
000400 INSTALLATION.  SERVIZI ELABORAZIONE DATI - SETTORE CREDITO.              
000500 DATE-WRITTEN.  17/02/1990.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO INTERNO - VIETATA LA DIVULGAZIONE ESTERNA.            
000800*---------------------------------------------------------------*         
000900*                                                               *         
001000*  *******  **   **  **  *****  **  **                          *         
001100*  **   **  **   **  **  **     ** **          PRODOTTO         *         
001200*  **   **  **   **  **  **     ***       CAPITALE DI VIGILANZA *         
001300*  ** * **  **   **  **  **     ** **                           *         
001400*  *******  *******  **  *****  **  **                          *         
001500*       *                                                       *         
001600*                                                                *        
001700*---------------------------------------------------------------*         
001800*  RC3C0200   BATCH DISPATCH CALCOLO CAPITALE - CARTOLARIZZ.   *          
001900*             (SECURITIZATION): RICHIAMA LA ROUTINE PLACEHOLDER*          
002000*             RC3B0050 E SCRIVE IL FILE RISULTATI TRANCHE      *          
002100*---------------------------------------------------------------*         
002200*                    MODIFICATIONS LOG                          *         
002300*---------------------------------------------------------------*         
002400* 17/02/90 GB  RICH.0330  PRIMA STESURA BATCH DISPATCH SECZN     *        
002500* 25/07/90 GB  RICH.0344  ACCUMULO TOTALI PER APPROCCIO          *        
002600* 11/01/91 AF  RICH.0359  GESTIONE APPROCCIO NON RICONOSCIUTO    *        
002700* 30/06/91 AF  RICH.0370  SCRITTURA RECORD ERRORE CON ZERI       *        
002800* 14/12/91 PM  RICH.0386  ADEGUATO A TRACCIATO 60 BYTE           *        
002900* 20/06/92 PM  RICH.0398  ARMONIZZATO CON RC3B0050         *      MGVCPC  
003000* 09/12/92 AF  RICH.0405  VERIFICATO CONTRO PIANO DI TEST  *      XBDN01  
003100* 12/10/98 GB  RICH.0501  CAMPI DATA A 4 CIFRE (Y2K)       *      RV0600  
003200* 28/03/99 GB  RICH.0507  TEST DI REGRESSIONE Y2K SUPERATO *      RV0600  
003300* 09/08/01 PM  RICH.0361  NESSUN IMPATTO Y2K RESIDUO-CHIUSO*      PM0811  
003400* 14/01/04 PM  RICH.0430  RIALLINEATO A NUOVO STANDARD COBOL*     EXPAND  
003500* 03/07/08 AF  RICH.0478  NESSUNA MODIFICA FUNZIONALE-RIORD.*     PANZ    
003600*---------------------------------------------------------------*         
003700 ENVIRONMENT DIVISION.                                                    
003800 CONFIGURATION SECTION.                                                   
003900 SPECIAL-NAMES.                                                           
004000     C01 IS TOP-OF-FORM                                                   
004100     CLASS W00-CLASSE-ALFA IS 'A' THRU 'Z'                                
004200     UPSI-0.                                                              
004300 INPUT-OUTPUT SECTION.                                                    
004400 FILE-CONTROL.                                                            
004500     SELECT SEC-IN-FILE     ASSIGN TO DDSECIN.                            
004600     SELECT SEC-OUT-FILE    ASSIGN TO DDSECOUT.                           
004700 DATA DIVISION.                                                           
004800 FILE SECTION.                                                            
004900                                                                          
005000 FD  SEC-IN-FILE                                                          
005100     LABEL RECORD STANDARD                                                
005200     BLOCK CONTAINS 0 RECORDS                                             
005300     RECORDING MODE IS F.                                                 
005400                                                                          
005500 01  RE-SEC-IN                        PIC X(60).                          
005600                                                                          
005700 FD  SEC-OUT-FILE                                                         
005800     LABEL RECORD STANDARD                                                
005900     BLOCK CONTAINS 0 RECORDS                                             
006000     RECORDING MODE IS F.                                                 
006100                                                                          
006200 01  RE-SEC-OUT                       PIC X(80).                          
006300                                                                          
006400 WORKING-STORAGE SECTION.                                                 
006500                                                                          
006600     COPY  RCFC002.                                                       
006700     COPY  RCFC005.                                                       
006800                                                                          
006900 01  W00-SW.                                                              
007000     03  W00-SW-SEC-END           PIC X(01)      VALUE 'N'.               
007100         88  W00-SEC-NO-END              VALUE 'N'.                       
007200         88  W00-SEC-YES-END             VALUE 'S'.                       
007300                                                                          
007400 01  W00-COSTANTI.                                                        
007500     03  W00-PGM-SECZN          PIC X(08)   VALUE 'RC3B0050'.             
007600                                                                          
007700 01  W00-CONTATORI.                                                       
007800     03  W00-CONTA-LETTI           PIC 9(07)      COMP VALUE 0.           
007900     03  W00-CONTA-ELABORATI       PIC 9(07)      COMP VALUE 0.           
008000     03  W00-CONTA-SCARTATI        PIC 9(07)      COMP VALUE 0.           
008100                                                                          
008200 01  W00-TOTALI-APPROCCIO.                                                
008300     03  W00-APPR-RIGA  OCCURS 4 TIMES INDEXED BY W00-APPR-IX.            
008400         05  W00-APPR-COD          PIC X(04).                             
008500         05  W00-APPR-EAD          PIC S9(13)V99  VALUE 0.                
008600         05  W00-APPR-RWA          PIC S9(13)V99  VALUE 0.                
008700         05  W00-APPR-CAP          PIC S9(13)V99  VALUE 0.                
008800                                                                          
008900 01  W00-APPR-CODICI-CARICO.                                              
009000     03  FILLER  PIC X(04)     VALUE 'SSFA'.                              
009100     03  FILLER  PIC X(04)     VALUE 'SECS'.                              
009200     03  FILLER  PIC X(04)     VALUE 'ERBA'.                              
009300     03  FILLER  PIC X(04)     VALUE 'SIRB'.                              
009400 01  W00-APPR-CODICI REDEFINES W00-APPR-CODICI-CARICO.                    
009500     03  W00-APPR-COD-TAB  OCCURS 4 TIMES PIC X(04)                       
009600                               INDEXED BY W00-APPR-CIX.                   
009700                                                                          
009800 01  W00-TOTALI-GRANDE.                                                   
009900     03  W00-GR-EAD                PIC S9(13)V99  VALUE 0.                
010000     03  W00-GR-RWA                PIC S9(13)V99  VALUE 0.                
010100     03  W00-GR-CAP                PIC S9(13)V99  VALUE 0.                
010200                                                                          
010300 01  W00-CONTATORI-X REDEFINES W00-CONTATORI.                             
010400     03  FILLER                    PIC X(21).                             
010500 01  W00-COSTANTI-X REDEFINES W00-COSTANTI.                               
010600     03  FILLER                    PIC X(08).                             
010700 01  W00-TOTALI-GRANDE-X REDEFINES W00-TOTALI-GRANDE.                     
010800     03  FILLER                    PIC X(45).                             
010900                                                                          
011000     COPY  RCW050RC.                                                      
011100                                                                          
011200 01  WRK-COMMAREA-050      PIC X(200).                                    
011300                                                                          
011400 PROCEDURE DIVISION.                                                      
011500 INIZIO-PGM.                                                              
011600     PERFORM 100000-START     THRU 100000-END.                            
011700     PERFORM 200000-PROCESS   THRU 200000-END.                            
011800     PERFORM 300000-END-RUN   THRU 300000-EXIT.                           
011900*****************************************************************         
012000**   APERTURA FILE E PRIMA LETTURA                             **         
012100*****************************************************************         
012200 100000-START.                                                            
012300                                                                          
012400     SET W00-SEC-NO-END    TO TRUE.                                       
012500                                                                          
012600     PERFORM 110000-INIT-TOTALI-APPR THRU 110000-END.                     
012700                                                                          
012800     OPEN INPUT  SEC-IN-FILE                                              
012900          OUTPUT SEC-OUT-FILE.                                            
013000                                                                          
013100     PERFORM 210000-READ-SEC  THRU 210000-END.                            
013200 100000-END.                                                              
013300     EXIT.                                                                
013400*****************************************************************         
013500**   CARICA I CODICI APPROCCIO NELLA TAVOLA DEI TOTALI          **        
013600*****************************************************************         
013700 110000-INIT-TOTALI-APPR.                                                 
013800                                                                          
013900     SET W00-APPR-IX  TO 1.                                               
014000     SET W00-APPR-CIX TO 1.                                               
014100     PERFORM 110010-INIT-RIGA THRU 110010-END 4 TIMES.                    
014200 110000-END.                                                              
014300     EXIT.                                                                
014400*****************************************************************         
014500 110010-INIT-RIGA.                                                        
014600                                                                          
014700     MOVE W00-APPR-COD-TAB (W00-APPR-CIX)                                 
014800                              TO W00-APPR-COD (W00-APPR-IX).              
014900     SET W00-APPR-IX  UP BY 1.                                            
015000     SET W00-APPR-CIX UP BY 1.                                            
015100 110010-END.                                                              
015200     EXIT.                                                                
015300*****************************************************************         
015400**   CICLO PRINCIPALE - UNA TRANCHE PER ITERAZIONE              **        
015500*****************************************************************         
015600 200000-PROCESS.                                                          
015700                                                                          
015800 200010-PROCESS-LOOP.                                                     
015900                                                                          
016000     IF W00-SEC-YES-END                                                   
016100        GO TO 200000-END.                                                 
016200                                                                          
016300     ADD 1 TO W00-CONTA-LETTI.                                            
016400                                                                          
016500     PERFORM 220000-CALC-AND-WRITE THRU 220000-END.                       
016600                                                                          
016700     PERFORM 210000-READ-SEC  THRU 210000-END.                            
016800                                                                          
016900     GO TO 200010-PROCESS-LOOP.                                           
017000                                                                          
017100 200000-END.                                                              
017200     EXIT.                                                                
017300*****************************************************************         
017400 210000-READ-SEC.                                                         
017500                                                                          
017600     READ SEC-IN-FILE INTO SEC-EXP-REC                                    
017700         AT END                                                           
017800             SET W00-SEC-YES-END TO TRUE                                  
017900         NOT AT END                                                       
018000             CONTINUE                                                     
018100     END-READ.                                                            
018200 210000-END.                                                              
018300     EXIT.                                                                
018400*****************************************************************         
018500**   CALCOLA RISK WEIGHT, RWA E CAPITALE PER UNA TRANCHE        **        
018600*****************************************************************         
018700 220000-CALC-AND-WRITE.                                                   
018800                                                                          
018900     INITIALIZE SEC-RSLT-REC.                                             
019000     MOVE SE-EXPOSURE-ID     TO SR-EXPOSURE-ID.                           
019100                                                                          
019200     INITIALIZE WS-COMMAREA-IN REPLACING ALPHANUMERIC                     
019300                 DATA BY SPACES NUMERIC DATA BY ZERO.                     
019400     MOVE SE-APPROACH-CD      TO W50-APPROACH-CD.                         
019500     MOVE SE-EXPOSURE-AMT     TO W50-EXPOSURE-AMT.                        
019600     MOVE SE-CREDIT-ENH-PCT   TO W50-CREDIT-ENH-PCT.                      
019700     MOVE WS-COMMAREA-IN      TO WRK-COMMAREA-050.                        
019800                                                                          
019900     CALL W00-PGM-SECZN  USING WRK-COMMAREA-050.                          
020000                                                                          
020100     MOVE WRK-COMMAREA-050    TO WS-COMMAREA-IN.                          
020200                                                                          
020300     IF W50-OK                                                            
020400        MOVE W50-TREATMENT    TO SR-APPROACH                              
020500        MOVE W50-RISK-WEIGHT  TO SR-RISK-WEIGHT                           
020600        MOVE W50-EXPOSURE-AMT TO SR-EAD                                   
020700        MOVE W50-RWA          TO SR-RWA                                   
020800        MOVE W50-CAPITAL      TO SR-CAPITAL                               
020900     ELSE                                                                 
021000        PERFORM 220400-ERRORE-APPROCCIO THRU 220400-END.                  
021100                                                                          
021200     PERFORM 220600-ACCUMULA-TOTALI THRU 220600-END.                      
021300                                                                          
021400     WRITE RE-SEC-OUT FROM SEC-RSLT-REC.                                  
021500 220000-END.                                                              
021600     EXIT.                                                                
021700*****************************************************************         
021800**   APPROCCIO NON RICONOSCIUTO - SCRIVE RECORD ERRORE A ZERI  **         
021900*****************************************************************         
022000 220400-ERRORE-APPROCCIO.                                                 
022100                                                                          
022200     MOVE 'UNKNOWN '          TO SR-APPROACH.                             
022300     MOVE ZERO                TO SR-RISK-WEIGHT SR-EAD SR-RWA             
022400                                  SR-CAPITAL.                             
022500     ADD 1 TO W00-CONTA-SCARTATI.                                         
022600 220400-END.                                                              
022700     EXIT.                                                                
022800*****************************************************************         
022900**   ACCUMULA TOTALI PER APPROCCIO E TOTALE GENERALE            **        
023000*****************************************************************         
023100 220600-ACCUMULA-TOTALI.                                                  
023200                                                                          
023300     IF SR-APPROACH = 'UNKNOWN '                                          
023400        GO TO 220600-END.                                                 
023500                                                                          
023600     ADD 1 TO W00-CONTA-ELABORATI.                                        
023700                                                                          
023800     ADD SR-EAD     TO W00-GR-EAD.                                        
023900     ADD SR-RWA     TO W00-GR-RWA.                                        
024000     ADD SR-CAPITAL TO W00-GR-CAP.                                        
024100                                                                          
024200     SET W00-APPR-IX TO 1.                                                
024300     SEARCH W00-APPR-RIGA                                                 
024400         AT END                                                           
024500             CONTINUE                                                     
024600         WHEN W00-APPR-COD (W00-APPR-IX) = SE-APPROACH-CD                 
024700             ADD SR-EAD     TO W00-APPR-EAD (W00-APPR-IX)                 
024800             ADD SR-RWA     TO W00-APPR-RWA (W00-APPR-IX)                 
024900             ADD SR-CAPITAL TO W00-APPR-CAP (W00-APPR-IX)                 
025000     END-SEARCH.                                                          
025100 220600-END.                                                              
025200     EXIT.                                                                
025300*****************************************************************         
025400**   CHIUDE I FILE E TERMINA IL PROGRAMMA                       **        
025500*****************************************************************         
025600 300000-END-RUN.                                                          
025700                                                                          
025800     CLOSE SEC-IN-FILE                                                    
025900           SEC-OUT-FILE.                                                  
026000                                                                          
026100     STOP RUN.                                                            
026200 300000-EXIT.                                                             
026300     EXIT.                                                                
