000100*---------------------------------------------------------------*         
000200*  RCFC005    LAYOUT RISULTATO TRANCHE SECURITIZATION           *         
000300*---------------------------------------------------------------*         
000400*  RECORD FISSO 80 BYTE - FILE USCITA RISULTATI SECURITIZATION  *         
000500*---------------------------------------------------------------*         
000600 01  SEC-RSLT-REC.                                                        
000700     03  SR-EXPOSURE-ID          PIC X(10).                               
000800     03  SR-APPROACH             PIC X(08).                               
000900     03  SR-RISK-WEIGHT          PIC 9(02)V9(05).                         
001000     03  SR-EAD                  PIC S9(13)V99.                           
001100     03  SR-RWA                  PIC S9(13)V99.                           
001200     03  SR-CAPITAL              PIC S9(13)V99.                           
001300     03  FILLER                  PIC X(10).                               
001400*    RISERVATO - PAREGGIA IL RECORD A 80 BYTE                             
