000100*---------------------------------------------------------------*         
000200*  RC0500FC  USCITA STANDARD ROUTINE DI CALCOLO (COMMAREA)     *          
000300*---------------------------------------------------------------*         
000400     MOVE WS-COMMAREA-IN       TO WRK-COMMAREA.                           
000500     GOBACK.                                                              
000600*---------------------------------------------------------------*         
