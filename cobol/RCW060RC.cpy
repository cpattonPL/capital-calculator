000100*---------------------------------------------------------------*         
000200*  RCW060RC  COMMAREA ROUTINE RC3B0060 - EAD-SIMPLE (LEGACY)   *          
000300*---------------------------------------------------------------*         
000400 01  WS-COMMAREA-IN.                                                      
000500     03  W60-LOAN-TYPE           PIC X(04).                               
000600     03  W60-COMMITMENT          PIC S9(13)V99.                           
000700     03  W60-BALANCE             PIC S9(13)V99.                           
000800     03  W60-UTILIZATION-PCT     PIC 9(03)V99.                            
000900     03  W60-EAD                 PIC S9(13)V99.                           
001000     03  W60-RETURN-CODE         PIC X(02).                               
001100         88  W60-OK                   VALUE '00'.                         
001200     03  FILLER                  PIC X(40).                               
