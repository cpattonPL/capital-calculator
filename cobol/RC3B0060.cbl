000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    RC3B0060.                                                 
000300 AUTHOR.        P. MANTOVANI.                                             
000400 INSTALLATION.  SERVIZI ELABORAZIONE DATI - SETTORE CREDITO.              
000500 DATE-WRITTEN.  11/08/1986.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO INTERNO - VIETATA LA DIVULGAZIONE ESTERNA.            
000800*---------------------------------------------------------------*         
000900*                                                               *         
001000*  *******  **   **  **  *****  **  **                          *         
001100*  **   **  **   **  **  **     ** **          PRODOTTO         *         
001200*  **   **  **   **  **  **     ***       CAPITALE DI VIGILANZA *         
001300*  ** * **  **   **  **  **     ** **                           *         
001400*  *******  *******  **  *****  **  **                          *         
001500*       *                                                       *         
001600*                                                                *        
001700*---------------------------------------------------------------*         
001800*  RC3B0060   ROUTINE EAD SEMPLIFICATA (LEGACY) - PRECEDE LA    *         
001900*             ROUTINE EAD/CCF RC3B0010, TENUTA PER CONFRONTO    *         
002000*             IN PARALLELO SUL BATCH DI DISPATCH PRESTITI       *         
002100*---------------------------------------------------------------*         
002200*                    MODIFICATIONS LOG                          *         
002300*---------------------------------------------------------------*         
002400* 11/08/86 PM  RICH.0001  PRIMA STESURA ROUTINE EAD SEMPLIFICATA *        
002500* 04/02/87 PM  RICH.0009  AGGIUNTA RESA LC FATTORE FISSO 0,75    *        
002600* 20/07/87 AF  RICH.0017  AGGIUNTA RESA LOC CON QUOTA UTILIZZO   *        
002700* 15/01/88 AF  RICH.0025  DEFAULT TERM = SOLO SALDO UTILIZZATO   *        
002800* 02/06/88 GB  RICH.0033  NESSUN FLOOR SU QUOTA NON UTILIZZATA   *        
002900*             (SCELTA VOLUTA - VEDI NOTA RICH.0033)              *        
003000* 19/11/88 GB  RICH.0041  ADEGUAMENTO COMMAREA A NUOVO TRACCIATO *        
003100* 07/04/89 PM  RICH.0050  SOSTITUITA DA RC3B0010 SUL FLUSSO      *        
003200*             PRINCIPALE - MANTENUTA SOLO PER CONFRONTO          *        
003300* 23/09/90 AF  RICH.0122  ARMONIZZATO CON ROUTINE RC3B0010  *     MGVCPC  
003400* 11/03/92 GB  RICH.0145  NESSUNA MODIFICA FUNZIONALE        *    XBDN01  
003500* 06/10/98 PM  RICH.0500  CAMPI DATA A 4 CIFRE (Y2K)        *     RV0600  
003600* 24/03/99 PM  RICH.0506  TEST DI REGRESSIONE Y2K SUPERATO  *     RV0600  
003700* 02/08/01 AF  RICH.0360  NESSUN IMPATTO Y2K RESIDUO-CHIUSO *     PM0811  
003800* 29/01/04 AF  RICH.0425  RIALLINEATO A NUOVO STANDARD COBOL*     EXPAND  
003900* 15/07/08 GB  RICH.0480  NESSUNA MODIFICA FUNZIONALE-RIORDINO*   PANZ    
004000*---------------------------------------------------------------*         
004100*  RICH.0033 - QUESTA ROUTINE NON AZZERA LA QUOTA NON UTILIZZATA*         
004200*  QUANDO IL SALDO SUPERA L'IMPEGNO: E' UN COMPORTAMENTO NOTO E *         
004300*  ACCETTATO, USATO SOLO PER IL CONFRONTO IN PARALLELO.          *        
004400*---------------------------------------------------------------*         
004500 ENVIRONMENT DIVISION.                                                    
004600 CONFIGURATION SECTION.                                                   
004700 SPECIAL-NAMES.                                                           
004800     C01 IS TOP-OF-FORM                                                   
004900     CLASS W60-CLASSE-ALFA IS 'A' THRU 'Z'                                
005000     UPSI-0.                                                              
005100 DATA DIVISION.                                                           
005200 WORKING-STORAGE SECTION.                                                 
005300 01  W60-COSTANTI.                                                        
005400     03  W60-FATTORE-LC        PIC 9V9(05)    VALUE 0.75000.              
005500     03  W60-TIPO-TERM         PIC X(04)      VALUE 'TERM'.               
005600     03  W60-TIPO-LOC          PIC X(04)      VALUE 'LOC '.               
005700     03  W60-TIPO-LC           PIC X(04)      VALUE 'LC  '.               
005800 01  W60-APPOGGI.                                                         
005900     03  WK60-QUOTA-NON-UTIL   PIC S9(13)V99  VALUE 0.                    
006000     03  WK60-UTIL-FRAZIONE    PIC 9V9(05)    VALUE 0.                    
006100     03  WK60-CONTA-CHIAMATE   PIC 9(07)      COMP.                       
006200 01  W60-COSTANTI-X REDEFINES W60-COSTANTI.                               
006300     03  FILLER                PIC X(17).                                 
006400 01  W60-EAD-NUMERICO          PIC S9(13)V99  VALUE 0.                    
006500 01  W60-EAD-ALFA REDEFINES W60-EAD-NUMERICO.                             
006600     03  FILLER                PIC X(13).                                 
006700     03  W60-EAD-DECIMALI      PIC X(02).                                 
006800*---------------------------------------------------------------*         
006900*  COMMAREA SPECIFICA DI QUESTA ROUTINE (EAD-SIMPLE)            *         
007000*---------------------------------------------------------------*         
007100 COPY  RCW060RC.                                                          
007200 01  W60-COMMAREA-X REDEFINES WS-COMMAREA-IN.                             
007300     03  FILLER                PIC X(55).                                 
007400*---------------------------------------------------------------*         
007500*  INGRESSO STANDARD ROUTINE (COMMAREA) - COPY COMUNE RC3B0xxx  *         
007600*---------------------------------------------------------------*         
007700 COPY  RC0500EC.                                                          
007800     ADD 1                   TO WK60-CONTA-CHIAMATE.                      
007900     PERFORM A0010-ELABORA   THRU A0010-END.                              
008000*---------------------------------------------------------------*         
008100*  USCITA STANDARD ROUTINE (COMMAREA) - COPY COMUNE RC3B0xxx    *         
008200*---------------------------------------------------------------*         
008300     COPY  RC0500FC.                                                      
008400*****************************************************************         
008500**   ELABORAZIONE PRINCIPALE                                   **         
008600*****************************************************************         
008700 A0010-ELABORA.                                                           
008800     MOVE '00'               TO W60-RETURN-CODE.                          
008900     COMPUTE WK60-QUOTA-NON-UTIL = W60-COMMITMENT - W60-BALANCE.          
009000     IF W60-LOAN-TYPE = W60-TIPO-TERM                                     
009100        MOVE W60-BALANCE     TO W60-EAD                                   
009200        GO TO A0010-END.                                                  
009300     IF W60-LOAN-TYPE = W60-TIPO-LOC                                      
009400        COMPUTE WK60-UTIL-FRAZIONE = W60-UTILIZATION-PCT / 100            
009500        COMPUTE W60-EAD ROUNDED = W60-BALANCE +                           
009600                ( WK60-QUOTA-NON-UTIL * WK60-UTIL-FRAZIONE )              
009700        GO TO A0010-END.                                                  
009800     IF W60-LOAN-TYPE = W60-TIPO-LC                                       
009900        COMPUTE W60-EAD ROUNDED = W60-BALANCE +                           
010000                ( WK60-QUOTA-NON-UTIL * W60-FATTORE-LC )                  
010100        GO TO A0010-END.                                                  
010200     MOVE W60-BALANCE        TO W60-EAD.                                  
010300 A0010-END.                                                               
010400     EXIT.                                                                
