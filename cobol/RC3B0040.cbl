000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    RC3B0040.                                                 
000300 AUTHOR.        G. BELLONI.                                               
000400 INSTALLATION.  SERVIZI ELABORAZIONE DATI - SETTORE CREDITO.              
000500 DATE-WRITTEN.  22/06/1987.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO INTERNO - VIETATA LA DIVULGAZIONE ESTERNA.            
000800*---------------------------------------------------------------*         
000900*                                                               *         
001000*  *******  **   **  **  *****  **  **                          *         
001100*  **   **  **   **  **  **     ** **          PRODOTTO         *         
001200*  **   **  **   **  **  **     ***       CAPITALE DI VIGILANZA *         
001300*  ** * **  **   **  **  **     ** **                           *         
001400*  *******  *******  **  *****  **  **                          *         
001500*       *                                                       *         
001600*                                                                *        
001700*---------------------------------------------------------------*         
001800*  RC3B0040   ROUTINE RISK WEIGHT STANDARDIZED - TAVOLE BASILEA *         
001900*             II E III PER RATING, PIU' REGOLE RETAIL/MUTUO/CRE *         
002000*---------------------------------------------------------------*         
002100*                    MODIFICATIONS LOG                          *         
002200*---------------------------------------------------------------*         
002300* 22/06/87 GB  RICH.0002  PRIMA STESURA TAVOLA BASILEA II        *        
002400* 05/12/87 GB  RICH.0019  AGGIUNTA REGOLA RETAIL REGOLAMENTARE   *        
002500* 14/04/88 AF  RICH.0028  AGGIUNTA REGOLA MUTUO RESIDENZIALE     *        
002600* 30/09/88 AF  RICH.0039  AGGIUNTA REGOLA IMMOBILI COMMERCIALI   *        
002700* 18/02/89 PM  RICH.0055  UNIFORMATO RATING NON TROVATO A 1,00   *        
002800* 07/07/89 PM  RICH.0063  ADEGUAMENTO COMMAREA A NUOVO TRACCIATO *        
002900* 25/01/90 GB  RICH.0081  PREDISPOSIZIONE TAVOLA BASILEA III     *        
003000* 12/06/90 GB  RICH.0090  CARICATA TAVOLA BASILEA III COMPLETA   *        
003100* 29/11/90 AF  RICH.0104  CORPORATE INVESTMENT GRADE = 0,75 (B3) *        
003200* 15/05/91 AF  RICH.0119  ARMONIZZATO CON ROUTINE RC3B0010  *     MGVCPC  
003300* 02/10/91 PM  RICH.0130  VERIFICATO CONTRO TAVOLE DI TEST  *     XBDN01  
003400* 20/03/92 PM  RICH.0142  NESSUNA MODIFICA FUNZIONALE        *    XBDN01  
003500* 08/09/98 GB  RICH.0488  CAMPI DATA A 4 CIFRE (Y2K)        *     RV0600  
003600* 23/02/99 GB  RICH.0493  TEST DI REGRESSIONE Y2K SUPERATO  *     RV0600  
003700* 11/07/01 AF  RICH.0352  NESSUN IMPATTO Y2K RESIDUO-CHIUSO *     PM0811  
003800* 16/12/03 AF  RICH.0400  RIALLINEATO A NUOVO STANDARD COBOL*     EXPAND  
003900* 04/06/07 PM  RICH.0465  NESSUNA MODIFICA FUNZIONALE-RIORDINO*   PANZ    
004000* 27/11/09 PM  RICH.0490  ADEGUATO A NUOVI LIMITI IMPORTO   *     PANZ    
004100*---------------------------------------------------------------*         
004200 ENVIRONMENT DIVISION.                                                    
004300 CONFIGURATION SECTION.                                                   
004400 SPECIAL-NAMES.                                                           
004500     C01 IS TOP-OF-FORM                                                   
004600     CLASS W40-CLASSE-ALFA IS 'A' THRU 'Z'                                
004700     UPSI-0.                                                              
004800 DATA DIVISION.                                                           
004900 WORKING-STORAGE SECTION.                                                 
005000 01  W40-COSTANTI.                                                        
005100     03  W40-RW-DEFAULT        PIC 9(02)V9(05) VALUE 1.00000.             
005200     03  W40-RW-RETAIL-REG     PIC 9(02)V9(05) VALUE 0.75000.             
005300     03  W40-RW-MUTUO-PRUD     PIC 9(02)V9(05) VALUE 0.35000.             
005400     03  W40-RW-CRE            PIC 9(02)V9(05) VALUE 1.00000.             
005500 01  W40-CODICI-RIGA.                                                     
005600     03  W40-COD-SOVRANO       PIC X(02)       VALUE 'SV'.                
005700     03  W40-COD-BANCA         PIC X(02)       VALUE 'BK'.                
005800     03  W40-COD-CORPORATE     PIC X(02)       VALUE 'CO'.                
005900     03  W40-COD-RETAIL        PIC X(02)       VALUE 'RT'.                
006000     03  W40-COD-MUTUO         PIC X(02)       VALUE 'RM'.                
006100     03  W40-COD-CRE           PIC X(02)       VALUE 'CR'.                
006200 01  W40-APPOGGI.                                                         
006300     03  W40-IX-RIGA           PIC 9(02)       COMP.                      
006400     03  W40-IX-COLONNA        PIC 9(02)       COMP.                      
006500     03  W40-RW-TROVATO        PIC 9(02)V9(05) VALUE 0.                   
006600     03  W40-CONTA-CHIAMATE    PIC 9(07)       COMP.                      
006700 01  W40-APPOGGI-X REDEFINES W40-APPOGGI.                                 
006800     03  FILLER                PIC X(15).                                 
006900*---------------------------------------------------------------*         
007000*  TAVOLE RISK WEIGHT BASILEA II/III - LETTE DA RCTB040         *         
007100*---------------------------------------------------------------*         
007200 COPY  RCTB040.                                                           
007300 01  W40-COSTANTI-X REDEFINES W40-COSTANTI.                               
007400     03  FILLER                PIC X(28).                                 
007500*---------------------------------------------------------------*         
007600*  COMMAREA SPECIFICA DI QUESTA ROUTINE (STD-RW)                *         
007700*---------------------------------------------------------------*         
007800 COPY  RCW040RC.                                                          
007900 01  W40-COMMAREA-X REDEFINES WS-COMMAREA-IN.                             
008000     03  FILLER                PIC X(50).                                 
008100*---------------------------------------------------------------*         
008200*  INGRESSO STANDARD ROUTINE (COMMAREA) - COPY COMUNE RC3B0xxx  *         
008300*---------------------------------------------------------------*         
008400 COPY  RC0500EC.                                                          
008500     ADD 1                   TO W40-CONTA-CHIAMATE.                       
008600     PERFORM A0010-ELABORA   THRU A0010-END.                              
008700*---------------------------------------------------------------*         
008800*  USCITA STANDARD ROUTINE (COMMAREA) - COPY COMUNE RC3B0xxx    *         
008900*---------------------------------------------------------------*         
009000     COPY  RC0500FC.                                                      
009100*****************************************************************         
009200**   ELABORAZIONE PRINCIPALE                                   **         
009300*****************************************************************         
009400 A0010-ELABORA.                                                           
009500     MOVE '00'               TO W40-RETURN-CODE.                          
009600     PERFORM A0020-CONTR     THRU A0020-END.                              
009700     IF W40-OK                                                            
009800        PERFORM A0030-DISPATCH THRU A0030-END.                            
009900 A0010-END.                                                               
010000     EXIT.                                                                
010100*****************************************************************         
010200**   CONTROLLO DATI IN INGRESSO                                **         
010300*****************************************************************         
010400 A0020-CONTR.                                                             
010500     IF W40-APPROACH-CD NOT = 'S2' AND W40-APPROACH-CD NOT = 'S3'         
010600        MOVE '90'            TO W40-RETURN-CODE                           
010700        GO TO A0020-END.                                                  
010800 A0020-END.                                                               
010900     EXIT.                                                                
011000*****************************************************************         
011100**   SELEZIONE PER TIPO ESPOSIZIONE                             **        
011200*****************************************************************         
011300 A0030-DISPATCH.                                                          
011400     IF W40-EXPOSURE-TYPE = W40-COD-SOVRANO                               
011500        OR W40-EXPOSURE-TYPE = W40-COD-BANCA                              
011600        OR W40-EXPOSURE-TYPE = W40-COD-CORPORATE                          
011700        PERFORM A0040-TAVOLA-RATING  THRU A0040-END                       
011800        GO TO A0030-END.                                                  
011900     IF W40-EXPOSURE-TYPE = W40-COD-RETAIL                                
012000        PERFORM A0050-RETAIL         THRU A0050-END                       
012100        GO TO A0030-END.                                                  
012200     IF W40-EXPOSURE-TYPE = W40-COD-MUTUO                                 
012300        PERFORM A0060-MUTUO          THRU A0060-END                       
012400        GO TO A0030-END.                                                  
012500     IF W40-EXPOSURE-TYPE = W40-COD-CRE                                   
012600        MOVE W40-RW-CRE              TO W40-RISK-WEIGHT                   
012700        GO TO A0030-END.                                                  
012800     MOVE W40-RW-DEFAULT             TO W40-RISK-WEIGHT.                  
012900 A0030-END.                                                               
013000     EXIT.                                                                
013100*****************************************************************         
013200**   LOOKUP TAVOLA SOVRANO/BANCA/CORPORATE PER RATING BUCKET   **         
013300*****************************************************************         
013400 A0040-TAVOLA-RATING.                                                     
013500     EVALUATE W40-EXPOSURE-TYPE                                           
013600         WHEN 'SV'   MOVE 1 TO W40-IX-RIGA                                
013700         WHEN 'BK'   MOVE 2 TO W40-IX-RIGA                                
013800         WHEN 'CO'   MOVE 3 TO W40-IX-RIGA                                
013900     END-EVALUATE.                                                        
014000     EVALUATE W40-RATING-BUCKET                                           
014100         WHEN '01'   MOVE 1 TO W40-IX-COLONNA                             
014200         WHEN '02'   MOVE 2 TO W40-IX-COLONNA                             
014300         WHEN '03'   MOVE 3 TO W40-IX-COLONNA                             
014400         WHEN '04'   MOVE 4 TO W40-IX-COLONNA                             
014500         WHEN '05'   MOVE 5 TO W40-IX-COLONNA                             
014600         WHEN OTHER  MOVE 6 TO W40-IX-COLONNA                             
014700     END-EVALUATE.                                                        
014800     IF W40-APPROACH-CD = 'S2'                                            
014900        MOVE RCTB040-B2-RW (W40-IX-RIGA W40-IX-COLONNA)                   
015000                                     TO W40-RISK-WEIGHT                   
015100     ELSE                                                                 
015200        MOVE RCTB040-B3-RW (W40-IX-RIGA W40-IX-COLONNA)                   
015300                                     TO W40-RISK-WEIGHT.                  
015400 A0040-END.                                                               
015500     EXIT.                                                                
015600*****************************************************************         
015700**   REGOLA RETAIL REGOLAMENTARE                                **        
015800*****************************************************************         
015900 A0050-RETAIL.                                                            
016000     IF W40-REG-RETAIL-FLAG = 'Y'                                         
016100        MOVE W40-RW-RETAIL-REG       TO W40-RISK-WEIGHT                   
016200     ELSE                                                                 
016300        MOVE W40-RW-DEFAULT          TO W40-RISK-WEIGHT.                  
016400 A0050-END.                                                               
016500     EXIT.                                                                
016600*****************************************************************         
016700**   REGOLA MUTUO RESIDENZIALE PRUDENTE                        **         
016800*****************************************************************         
016900 A0060-MUTUO.                                                             
017000     IF W40-PRUDENT-MTG-FLAG = 'Y'                                        
017100        MOVE W40-RW-MUTUO-PRUD       TO W40-RISK-WEIGHT                   
017200     ELSE                                                                 
017300        MOVE W40-RW-DEFAULT          TO W40-RISK-WEIGHT.                  
017400 A0060-END.                                                               
017500     EXIT.                                                                
