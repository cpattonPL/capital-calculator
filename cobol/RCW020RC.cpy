000100*---------------------------------------------------------------*         
000200*  RCW020RC  COMMAREA ROUTINE RC3B0020 - IRB FOUNDATION CORP   *          
000300*---------------------------------------------------------------*         
000400 01  WS-COMMAREA-IN.                                                      
000500     03  W20-EAD                 PIC S9(13)V99.                           
000600     03  W20-PD-IN               PIC 9V9(06).                             
000700     03  W20-LGD-IN              PIC 9V9(05).                             
000800     03  W20-MATURITY-MONTHS     PIC 9(04).                               
000900     03  W20-CAPITAL-RATIO       PIC 9V9(05).                             
001000     03  W20-PD-USED             PIC 9V9(06).                             
001100     03  W20-LGD-USED            PIC 9V9(05).                             
001200     03  W20-MATURITY-YEARS      PIC 9(02)V9(04).                         
001300     03  W20-CORRELATION-R       PIC 9V9(08).                             
001400     03  W20-MAT-ADJ-B           PIC 9V9(08).                             
001500     03  W20-K-UNADJUSTED        PIC 9V9(08).                             
001600     03  W20-K-ADJUSTED          PIC 9V9(08).                             
001700     03  W20-RWA                 PIC S9(13)V99.                           
001800     03  W20-CAPITAL             PIC S9(13)V99.                           
001900     03  W20-RISK-WEIGHT         PIC 9(02)V9(05).                         
002000     03  W20-RETURN-CODE         PIC X(02).                               
002100         88  W20-OK                   VALUE '00'.                         
002200     03  FILLER                  PIC X(20).                               
