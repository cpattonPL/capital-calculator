000100*---------------------------------------------------------------*         
000200*  RCFC003    LAYOUT SCHEDA PARAMETRO RUN (CAPITAL RATIO)      *          
000300*---------------------------------------------------------------*         
000400*  RECORD LINE SEQUENTIAL - SCHEDA PARAMETRO OPZIONALE          *         
000500*---------------------------------------------------------------*         
000600 01  PARM-REC.                                                            
000700     03  PR-CAPITAL-RATIO        PIC 9V9(05).                             
000800*    RAPPORTO DI CAPITALE APPLICATO ALLA RWA DEI PRESTITI                 
000900*    (ES. 0.08000). LA SECURITIZATION USA SEMPRE 8%.                      
001000     03  FILLER                  PIC X(74).                               
001100*    RISERVATO - PAREGGIA LA SCHEDA A 80 COLONNE                          
