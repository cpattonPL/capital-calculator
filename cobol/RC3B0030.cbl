000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    RC3B0030.                                                 
000300 AUTHOR.        P. MANTOVANI.                                             
000400 INSTALLATION.  SERVIZI ELABORAZIONE DATI - SETTORE CREDITO.              
000500 DATE-WRITTEN.  09/04/1989.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO INTERNO - VIETATA LA DIVULGAZIONE ESTERNA.            
000800*---------------------------------------------------------------*         
000900*                                                               *         
001000*  *******  **   **  **  *****  **  **                          *         
001100*  **   **  **   **  **  **     ** **          PRODOTTO         *         
001200*  **   **  **   **  **  **     ***       CAPITALE DI VIGILANZA *         
001300*  ** * **  **   **  **  **     ** **                           *         
001400*  *******  *******  **  *****  **  **                          *         
001500*       *                                                       *         
001600*                                                                *        
001700*---------------------------------------------------------------*         
001800*  RC3B0030   ROUTINE IRB APPROSSIMATA (EURISTICA) PER           *        
001900*             ESPOSIZIONI NON CORPORATE IN ATTESA DI MODELLO    *         
002000*             IRB COMPLETO - VEDI NOTA RICH.0500                *         
002100*---------------------------------------------------------------*         
002200*                    MODIFICATIONS LOG                          *         
002300*---------------------------------------------------------------*         
002400* 09/04/89 PM  RICH.0260  PRIMA STESURA EURISTICA PROVVISORIA    *        
002500* 14/11/89 PM  RICH.0271  AGGIUNTO LIMITE INFERIORE RW = 0,50    *        
002600* 03/06/90 AF  RICH.0288  AGGIUNTO LIMITE SUPERIORE RW = 5,00    *        
002700* 21/01/91 AF  RICH.0299  DEFAULT PD/LGD SU DATO NULLO           *        
002800* 17/08/91 GB  RICH.0312  CORRETTO PESO CONTRIBUTO SCADENZA/120  *        
002900* 05/02/92 GB  RICH.0327  ADEGUAMENTO COMMAREA A NUOVO TRACCIATO *        
003000* 29/09/93 AF  RICH.0355  ARMONIZZATO CON ROUTINE RC3B0020  *     MGVCPC  
003100* 22/04/95 PM  RICH.0378  VERIFICATO CONTRO TAVOLE DI TEST  *     XBDN01  
003200* 09/10/98 GB  RICH.0498  CAMPI DATA A 4 CIFRE (Y2K)        *     RV0600  
003300* 16/03/99 GB  RICH.0505  TEST Y2K SUPERATO - NESSUN IMPATTO*     PM0811  
003400* 27/09/02 AF  RICH.0540  RIALLINEATO A NUOVO STANDARD COBOL*     EXPAND  
003500* 14/04/07 AF  RICH.0560  NESSUNA MODIFICA FUNZIONALE-RIORDINO*   PANZ    
003600* 22/07/13 GB  RICH.0571  RIMOSSO COMP-3 NON CONFORME AL RESTO*   RWAFIX  
003700*---------------------------------------------------------------*         
003800*  RICH.0500 - LA DIREZIONE CREDITO HA RICHIESTO UN MODELLO IRB *         
003900*  COMPLETO PER LE ESPOSIZIONI NON CORPORATE; IN ATTESA DELLA   *         
004000*  VALIDAZIONE INTERNA SI USA QUESTA EURISTICA LIMITATA.        *         
004100*---------------------------------------------------------------*         
004200 ENVIRONMENT DIVISION.                                                    
004300 CONFIGURATION SECTION.                                                   
004400 SPECIAL-NAMES.                                                           
004500     C01 IS TOP-OF-FORM                                                   
004600     CLASS W30-CLASSE-NUM IS '0' THRU '9'                                 
004700     UPSI-0.                                                              
004800 DATA DIVISION.                                                           
004900 WORKING-STORAGE SECTION.                                                 
005000 01  W30-COSTANTI.                                                        
005100     03  W30-PD-MINIMO        PIC 9V9(05)     VALUE 0.01000.              
005200     03  W30-LGD-MINIMO       PIC 9V9(05)     VALUE 0.45000.              
005300     03  W30-RW-MINIMO        PIC 9(02)V9(05) VALUE 0.50000.              
005400     03  W30-RW-MASSIMO       PIC 9(02)V9(05) VALUE 5.00000.              
005500     03  W30-LGD-FATTORE      PIC 9(02)       VALUE 12.                   
005600     03  W30-MESI-DIVISORE    PIC 9(03)       VALUE 120.                  
005700 01  W30-APPOGGI.                                                         
005800     03  WK30-PD              PIC S9(04)V9(08)         VALUE 0.           
005900     03  WK30-LGD             PIC S9(04)V9(08)         VALUE 0.           
006000     03  WK30-RW-BASE         PIC S9(04)V9(08)         VALUE 0.           
006100     03  WK30-MESI            PIC 9(04)        COMP    VALUE 0.           
006200 77  WK30-CONTA-CHIAMATE      PIC 9(07)        COMP    VALUE 0.           
006300 01  W30-COSTANTI-X REDEFINES W30-COSTANTI.                               
006400     03  FILLER               PIC X(17).                                  
006500 01  W30-APPOGGI-NUMERICI     PIC S9(13)V99    VALUE 0.                   
006600 01  W30-APPOGGI-ALFA REDEFINES W30-APPOGGI-NUMERICI.                     
006700     03  FILLER               PIC X(13).                                  
006800     03  W30-APPOGGI-DEC      PIC X(02).                                  
006900*---------------------------------------------------------------*         
007000*  COMMAREA SPECIFICA DI QUESTA ROUTINE (IRB-STUB)              *         
007100*---------------------------------------------------------------*         
007200 COPY  RCW030RC.                                                          
007300 01  W30-CONTATORI-G REDEFINES WS-COMMAREA-IN.                            
007400     03  FILLER               PIC X(59).                                  
007500*---------------------------------------------------------------*         
007600*  INGRESSO STANDARD ROUTINE (COMMAREA) - COPY COMUNE RC3B0xxx  *         
007700*---------------------------------------------------------------*         
007800 COPY  RC0500EC.                                                          
007900     ADD 1                   TO WK30-CONTA-CHIAMATE.                      
008000     PERFORM A0010-ELABORA   THRU A0010-END.                              
008100*---------------------------------------------------------------*         
008200*  USCITA STANDARD ROUTINE (COMMAREA) - COPY COMUNE RC3B0xxx    *         
008300*---------------------------------------------------------------*         
008400     COPY  RC0500FC.                                                      
008500*****************************************************************         
008600**   ELABORAZIONE PRINCIPALE - EURISTICA IRB NON CORPORATE     **         
008700*****************************************************************         
008800 A0010-ELABORA.                                                           
008900     MOVE '00'               TO W30-RETURN-CODE.                          
009000     PERFORM A0020-CONTR     THRU A0020-END.                              
009100     IF W30-OK                                                            
009200        PERFORM A0030-DEFAULT  THRU A0030-END                             
009300        PERFORM A0040-RISK-WEIGHT THRU A0040-END                          
009400        PERFORM A0050-RWA-CAPITALE THRU A0050-END.                        
009500 A0010-END.                                                               
009600     EXIT.                                                                
009700*****************************************************************         
009800**   CONTROLLO DATI IN INGRESSO                                **         
009900*****************************************************************         
010000 A0020-CONTR.                                                             
010100     IF W30-EAD NOT NUMERIC OR W30-EAD < 0                                
010200        MOVE '90'            TO W30-RETURN-CODE                           
010300        GO TO A0020-END.                                                  
010400     IF W30-CAPITAL-RATIO NOT NUMERIC                                     
010500        MOVE '90'            TO W30-RETURN-CODE                           
010600        GO TO A0020-END.                                                  
010700 A0020-END.                                                               
010800     EXIT.                                                                
010900*****************************************************************         
011000**   DEFAULT SU PD E LGD SE NON SIGNIFICATIVI                  **         
011100*****************************************************************         
011200 A0030-DEFAULT.                                                           
011300     MOVE W30-PD-IN           TO WK30-PD.                                 
011400     IF WK30-PD NOT > 0                                                   
011500        MOVE W30-PD-MINIMO    TO WK30-PD.                                 
011600     MOVE W30-LGD-IN          TO WK30-LGD.                                
011700     IF WK30-LGD NOT > 0                                                  
011800        MOVE W30-LGD-MINIMO   TO WK30-LGD.                                
011900     MOVE WK30-PD             TO W30-PD-USED.                             
012000     MOVE WK30-LGD            TO W30-LGD-USED.                            
012100     MOVE W30-MATURITY-MONTHS TO WK30-MESI.                               
012200 A0030-END.                                                               
012300     EXIT.                                                                
012400*****************************************************************         
012500**   RISK WEIGHT BASE = PD*(LGD*12) + MESI/120, LIMITATO 0,5-5 **         
012600*****************************************************************         
012700 A0040-RISK-WEIGHT.                                                       
012800     COMPUTE WK30-RW-BASE =                                               
012900             ( WK30-PD * ( WK30-LGD * W30-LGD-FATTORE ) )                 
013000             + ( WK30-MESI / W30-MESI-DIVISORE ).                         
013100     IF WK30-RW-BASE < W30-RW-MINIMO                                      
013200        MOVE W30-RW-MINIMO    TO WK30-RW-BASE.                            
013300     IF WK30-RW-BASE > W30-RW-MASSIMO                                     
013400        MOVE W30-RW-MASSIMO   TO WK30-RW-BASE.                            
013500     MOVE WK30-RW-BASE        TO W30-RISK-WEIGHT.                         
013600 A0040-END.                                                               
013700     EXIT.                                                                
013800*****************************************************************         
013900**   RWA E CAPITALE                                             **        
014000*****************************************************************         
014100 A0050-RWA-CAPITALE.                                                      
014200     COMPUTE W30-RWA ROUNDED = W30-EAD * WK30-RW-BASE.                    
014300     COMPUTE W30-CAPITAL ROUNDED = W30-RWA * W30-CAPITAL-RATIO.           
014400 A0050-END.                                                               
014500     EXIT.                                                                
