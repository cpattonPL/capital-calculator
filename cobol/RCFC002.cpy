000100*---------------------------------------------------------------*         
000200*  RCFC002    LAYOUT ESPOSIZIONE SECURITIZATION (TRANCHE)      *          
000300*---------------------------------------------------------------*         
000400*  RECORD FISSO 60 BYTE - FILE INGRESSO TRANCHE CARTOLARIZZATE *          
000500*---------------------------------------------------------------*         
000600 01  SEC-EXP-REC.                                                         
000700     03  SE-EXPOSURE-ID          PIC X(10).                               
000800     03  SE-APPROACH-CD          PIC X(04).                               
000900*    'SSFA' 'SECS' (SEC-SA) 'ERBA' (SEC-ERBA) 'SIRB' (SEC-IRB)            
001000     03  SE-EXPOSURE-AMT         PIC S9(13)V99.                           
001100*    IMPORTO ESPOSIZIONE TRANCHE (= EAD)                                  
001200     03  SE-TRANCHE-RATING       PIC X(02).                               
001300*    PORTATO IN RECORD, NON USATO DALLE REGOLE CORRENTI                   
001400     03  SE-CREDIT-ENH-PCT       PIC 9(03)V99.                            
001500*    CREDIT ENHANCEMENT, PERCENTUALE - NORMALIZZATO A 100% MAX            
001600     03  FILLER                  PIC X(24).                               
001700*    RISERVATO - PAREGGIA IL RECORD A 60 BYTE                             
