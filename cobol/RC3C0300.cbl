000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    RC3C0300.                                                 
000300 AUTHOR.        A. FERRANTE.                                              
000400 INSTALLATION.  SERVIZI ELABORAZIONE DATI - SETTORE CREDITO.              
000500 DATE-WRITTEN.  04/09/1991.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO INTERNO - VIETATA LA DIVULGAZIONE ESTERNA.            
000800*---------------------------------------------------------------*         
000900*                                                               *         
001000*  *******  **   **  **  *****  **  **                          *         
001100*  **   **  **   **  **  **     ** **          PRODOTTO         *         
001200*  **   **  **   **  **  **     ***       CAPITALE DI VIGILANZA *         
001300*  ** * **  **   **  **  **     ** **                           *         
001400*  *******  *******  **  *****  **  **                          *         
001500*       *                                                       *         
001600*                                                                *        
001700*---------------------------------------------------------------*         
001800*  RC3C0300   STAMPA REPORT RIEPILOGO CAPITALE REGOLAMENTARE -  *         
001900*             LEGGE I DUE FILE RISULTATI (PRESTITO E SECURITIZ.)*         
002000*             E PRODUCE IL TABULATO A 132 COLONNE DI FINE BATCH *         
002100*---------------------------------------------------------------*         
002200*                    MODIFICATIONS LOG                          *         
002300*---------------------------------------------------------------*         
002400* 04/09/91 AF  RICH.0391  PRIMA STESURA REPORT RIEPILOGO         *        
002500* 02/03/92 AF  RICH.0399  AGGIUNTA SEZIONE DETTAGLIO PRESTITI    *        
002600* 18/08/92 PM  RICH.0402  SOTTOTOTALI PER TIPO ESPOSIZIONE  *     MGVCPC  
002700* 29/01/93 PM  RICH.0411  AGGIUNTA SEZIONE SECURITIZATION        *        
002800* 14/07/93 GB  RICH.0418  VERIFICATO CONTRO PIANO DI TEST  *      XBDN01  
002900* 06/12/93 GB  RICH.0424  AGGIUNTI TOTALI FINALI E CONTATORI     *        
003000* 19/10/98 AF  RICH.0502  CAMPI DATA A 4 CIFRE (Y2K)        *     RV0600  
003100* 02/04/99 AF  RICH.0508  TEST DI REGRESSIONE Y2K SUPERATO  *     RV0600  
003200* 13/08/01 PM  RICH.0362  NESSUN IMPATTO Y2K RESIDUO-CHIUSO *     PM0811  
003300* 20/01/04 GB  RICH.0431  RIALLINEATO A NUOVO STANDARD COBOL*     EXPAND  
003400* 10/07/08 AF  RICH.0479  NESSUNA MODIFICA FUNZIONALE-RIORD.*     PANZ    
003500*---------------------------------------------------------------*         
003600*  NOTA - IL TOTALE PER TIPO ESPOSIZIONE E' UN TOTALE A TAVOLA, *         
003700*  NON UN VERO CONTROL BREAK SU FILE ORDINATO: L'INGRESSO NON   *         
003800*  E' GARANTITO ORDINATO PER TIPO. SCELTA VOLUTA - VEDI RICH.0402*        
003900*---------------------------------------------------------------*         
004000 ENVIRONMENT DIVISION.                                                    
004100 CONFIGURATION SECTION.                                                   
004200 SPECIAL-NAMES.                                                           
004300     C01 IS TOP-OF-FORM                                                   
004400     CLASS W00-CLASSE-ALFA IS 'A' THRU 'Z'                                
004500     UPSI-0.                                                              
004600 INPUT-OUTPUT SECTION.                                                    
004700 FILE-CONTROL.                                                            
004800     SELECT LOAN-RSLT-FILE  ASSIGN TO DDLOANRS.                           
004900     SELECT SEC-RSLT-FILE   ASSIGN TO DDSECRS.                            
005000     SELECT RPT-FILE        ASSIGN TO DDRPTOUT.                           
005100 DATA DIVISION.                                                           
005200 FILE SECTION.                                                            
005300                                                                          
005400 FD  LOAN-RSLT-FILE                                                       
005500     LABEL RECORD STANDARD                                                
005600     BLOCK CONTAINS 0 RECORDS                                             
005700     RECORDING MODE IS F.                                                 
005800                                                                          
005900 01  RE-LOAN-RSLT                     PIC X(120).                         
006000                                                                          
006100 FD  SEC-RSLT-FILE                                                        
006200     LABEL RECORD STANDARD                                                
006300     BLOCK CONTAINS 0 RECORDS                                             
006400     RECORDING MODE IS F.                                                 
006500                                                                          
006600 01  RE-SEC-RSLT                      PIC X(80).                          
006700                                                                          
006800 FD  RPT-FILE                                                             
006900     LABEL RECORD STANDARD                                                
007000     RECORDING MODE IS F.                                                 
007100                                                                          
007200 01  RE-RPT-LINE                      PIC X(132).                         
007300                                                                          
007400 WORKING-STORAGE SECTION.                                                 
007500                                                                          
007600     COPY  RCFC004.                                                       
007700     COPY  RCFC005.                                                       
007800     COPY  RCRPT01C.                                                      
007900                                                                          
008000 01  W00-SW.                                                              
008100     03  W00-SW-LOAN-END           PIC X(01)      VALUE 'N'.              
008200         88  W00-LOAN-NO-END              VALUE 'N'.                      
008300         88  W00-LOAN-YES-END             VALUE 'S'.                      
008400     03  W00-SW-SEC-END            PIC X(01)      VALUE 'N'.              
008500         88  W00-SEC-NO-END                VALUE 'N'.                     
008600         88  W00-SEC-YES-END               VALUE 'S'.                     
008700                                                                          
008800 01  W00-DATA-ODIERNA.                                                    
008900     03  W00-DATA-SISTEMA.                                                
009000         05  W00-DATA-SS-AA            PIC 9(02).                         
009100         05  W00-DATA-SS-MM            PIC 9(02).                         
009200         05  W00-DATA-SS-GG            PIC 9(02).                         
009300     03  W00-DATA-EDITATA             PIC X(10).                          
009400                                                                          
009500 01  W00-CONTATORI.                                                       
009600     03  W00-CONTA-LETTI           PIC 9(07)      COMP VALUE 0.           
009700     03  W00-CONTA-ELABORATI       PIC 9(07)      COMP VALUE 0.           
009800     03  W00-CONTA-SCARTATI        PIC 9(07)      COMP VALUE 0.           
009900                                                                          
010000 01  W00-TOTALI-TIPO.                                                     
010100     03  W00-TIPO-RIGA  OCCURS 7 TIMES INDEXED BY W00-TIPO-IX.            
010200         05  W00-TIPO-COD          PIC X(02).                             
010300         05  W00-TIPO-EAD          PIC S9(13)V99  VALUE 0.                
010400         05  W00-TIPO-RWA          PIC S9(13)V99  VALUE 0.                
010500         05  W00-TIPO-CAP          PIC S9(13)V99  VALUE 0.                
010600                                                                          
010700 01  W00-TIPO-CODICI-CARICO.                                              
010800     03  FILLER  PIC X(02)     VALUE 'SV'.                                
010900     03  FILLER  PIC X(02)     VALUE 'BK'.                                
011000     03  FILLER  PIC X(02)     VALUE 'CO'.                                
011100     03  FILLER  PIC X(02)     VALUE 'RT'.                                
011200     03  FILLER  PIC X(02)     VALUE 'RM'.                                
011300     03  FILLER  PIC X(02)     VALUE 'CR'.                                
011400     03  FILLER  PIC X(02)     VALUE 'OT'.                                
011500 01  W00-TIPO-CODICI REDEFINES W00-TIPO-CODICI-CARICO.                    
011600     03  W00-TIPO-COD-TAB  OCCURS 7 TIMES PIC X(02)                       
011700                               INDEXED BY W00-TIPO-CIX.                   
011800                                                                          
011900 01  W00-TOTALI-GENERALI.                                                 
012000     03  W00-GR-EAD                PIC S9(13)V99  VALUE 0.                
012100     03  W00-GR-RWA                PIC S9(13)V99  VALUE 0.                
012200     03  W00-GR-CAP                PIC S9(13)V99  VALUE 0.                
012300                                                                          
012400 01  W00-APPOGGI.                                                         
012500     03  W00-RW-PCT                PIC 999V9      COMP VALUE 0.           
012600                                                                          
012700 01  W00-CONTATORI-X REDEFINES W00-CONTATORI.                             
012800     03  FILLER                    PIC X(21).                             
012900 01  W00-TOTALI-GENERALI-X REDEFINES W00-TOTALI-GENERALI.                 
013000     03  FILLER                    PIC X(45).                             
013100 01  W00-DATA-ODIERNA-X REDEFINES W00-DATA-ODIERNA.                       
013200     03  FILLER                    PIC X(16).                             
013300                                                                          
013400 PROCEDURE DIVISION.                                                      
013500 INIZIO-PGM.                                                              
013600     PERFORM 100000-START      THRU 100000-END.                           
013700     PERFORM 200000-LOAN-SECT  THRU 200000-END.                           
013800     PERFORM 300000-TIPO-SECT  THRU 300000-END.                           
013900     PERFORM 400000-SEC-SECT   THRU 400000-END.                           
014000     PERFORM 500000-TOTALI     THRU 500000-END.                           
014100     PERFORM 900000-END-RUN    THRU 900000-EXIT.                          
014200*****************************************************************         
014300**   APERTURA FILE, STAMPA INTESTAZIONE, PRIMA LETTURA          **        
014400*****************************************************************         
014500 100000-START.                                                            
014600                                                                          
014700     SET W00-LOAN-NO-END   TO TRUE.                                       
014800     SET W00-SEC-NO-END    TO TRUE.                                       
014900                                                                          
015000     PERFORM 110000-INIT-TOTALI-TIPO THRU 110000-END.                     
015100                                                                          
015200     OPEN INPUT  LOAN-RSLT-FILE                                           
015300                 SEC-RSLT-FILE                                            
015400          OUTPUT RPT-FILE.                                                
015500                                                                          
015600     ACCEPT W00-DATA-SISTEMA FROM DATE.                                   
015700     STRING W00-DATA-SS-GG '/' W00-DATA-SS-MM '/' W00-DATA-SS-AA          
015800            DELIMITED BY SIZE INTO W00-DATA-EDITATA.                      
015900                                                                          
016000     WRITE RE-RPT-LINE FROM RPT-HEADING1.                                 
016100     MOVE W00-DATA-EDITATA TO RPT-H2-RUN-DATE.                            
016200     WRITE RE-RPT-LINE FROM RPT-HEADING2.                                 
016300     WRITE RE-RPT-LINE FROM RPT-RULE-LINE.                                
016400     WRITE RE-RPT-LINE FROM RPT-BLANK-LINE.                               
016500                                                                          
016600     PERFORM 210000-READ-LOAN THRU 210000-END.                            
016700 100000-END.                                                              
016800     EXIT.                                                                
016900*****************************************************************         
017000**   CARICA I CODICI TIPO ESPOSIZIONE NELLA TAVOLA DEI TOTALI  **         
017100*****************************************************************         
017200 110000-INIT-TOTALI-TIPO.                                                 
017300                                                                          
017400     SET W00-TIPO-IX  TO 1.                                               
017500     SET W00-TIPO-CIX TO 1.                                               
017600     PERFORM 110010-INIT-RIGA THRU 110010-END 7 TIMES.                    
017700 110000-END.                                                              
017800     EXIT.                                                                
017900*****************************************************************         
018000 110010-INIT-RIGA.                                                        
018100                                                                          
018200     MOVE W00-TIPO-COD-TAB (W00-TIPO-CIX)                                 
018300                               TO W00-TIPO-COD (W00-TIPO-IX).             
018400     SET W00-TIPO-IX  UP BY 1.                                            
018500     SET W00-TIPO-CIX UP BY 1.                                            
018600 110010-END.                                                              
018700     EXIT.                                                                
018800*****************************************************************         
018900**   SEZIONE PRESTITI - UNA RIGA DI DETTAGLIO PER ESPOSIZIONE   **        
019000*****************************************************************         
019100 200000-LOAN-SECT.                                                        
019200                                                                          
019300     WRITE RE-RPT-LINE FROM RPT-LOAN-HEADING.                             
019400                                                                          
019500 200010-LOAN-LOOP.                                                        
019600                                                                          
019700     IF W00-LOAN-YES-END                                                  
019800        GO TO 200000-END.                                                 
019900                                                                          
020000     ADD 1 TO W00-CONTA-LETTI.                                            
020100                                                                          
020200     IF LR-TREATMENT = 'ERROR'                                            
020300        ADD 1 TO W00-CONTA-SCARTATI                                       
020400     ELSE                                                                 
020500        PERFORM 220000-STAMPA-LOAN     THRU 220000-END                    
020600        PERFORM 220600-ACCUMULA-TIPO   THRU 220600-END.                   
020700                                                                          
020800     PERFORM 210000-READ-LOAN  THRU 210000-END.                           
020900                                                                          
021000     GO TO 200010-LOAN-LOOP.                                              
021100                                                                          
021200 200000-END.                                                              
021300     EXIT.                                                                
021400*****************************************************************         
021500 210000-READ-LOAN.                                                        
021600                                                                          
021700     READ LOAN-RSLT-FILE INTO LOAN-RSLT-REC                               
021800         AT END                                                           
021900             SET W00-LOAN-YES-END TO TRUE                                 
022000         NOT AT END                                                       
022100             CONTINUE                                                     
022200     END-READ.                                                            
022300 210000-END.                                                              
022400     EXIT.                                                                
022500*****************************************************************         
022600**   STAMPA UNA RIGA DI DETTAGLIO PRESTITO                      **        
022700*****************************************************************         
022800 220000-STAMPA-LOAN.                                                      
022900                                                                          
023000     ADD 1 TO W00-CONTA-ELABORATI.                                        
023100                                                                          
023200     MOVE LR-EXPOSURE-ID     TO RPT-LD-EXPOSURE-ID.                       
023300     MOVE LR-APPROACH-CD     TO RPT-LD-APPROACH.                          
023400     MOVE LR-TREATMENT       TO RPT-LD-TREATMENT.                         
023500     COMPUTE W00-RW-PCT = LR-RISK-WEIGHT * 100.                           
023600     MOVE W00-RW-PCT         TO RPT-LD-RISK-WT.                           
023700     MOVE LR-EAD             TO RPT-LD-EAD.                               
023800     MOVE LR-RWA             TO RPT-LD-RWA.                               
023900     MOVE LR-CAPITAL         TO RPT-LD-CAPITAL.                           
024000     WRITE RE-RPT-LINE FROM RPT-LOAN-DETAIL.                              
024100                                                                          
024200     ADD LR-EAD     TO W00-GR-EAD.                                        
024300     ADD LR-RWA     TO W00-GR-RWA.                                        
024400     ADD LR-CAPITAL TO W00-GR-CAP.                                        
024500 220000-END.                                                              
024600     EXIT.                                                                
024700*****************************************************************         
024800**   ACCUMULA NELLA TAVOLA DEI TOTALI PER TIPO ESPOSIZIONE      **        
024900*****************************************************************         
025000 220600-ACCUMULA-TIPO.                                                    
025100                                                                          
025200     SET W00-TIPO-IX TO 1.                                                
025300     SEARCH W00-TIPO-RIGA                                                 
025400         AT END                                                           
025500             CONTINUE                                                     
025600         WHEN W00-TIPO-COD (W00-TIPO-IX) = LR-EXPOSURE-TYPE               
025700             ADD LR-EAD     TO W00-TIPO-EAD (W00-TIPO-IX)                 
025800             ADD LR-RWA     TO W00-TIPO-RWA (W00-TIPO-IX)                 
025900             ADD LR-CAPITAL TO W00-TIPO-CAP (W00-TIPO-IX)                 
026000     END-SEARCH.                                                          
026100 220600-END.                                                              
026200     EXIT.                                                                
026300*****************************************************************         
026400**   SEZIONE SOTTOTOTALI PER TIPO ESPOSIZIONE (TOTALE A TAVOLA)**         
026500*****************************************************************         
026600 300000-TIPO-SECT.                                                        
026700                                                                          
026800     WRITE RE-RPT-LINE FROM RPT-BLANK-LINE.                               
026900     WRITE RE-RPT-LINE FROM RPT-TYPE-SUBTOT-HDG.                          
027000                                                                          
027100     SET W00-TIPO-IX TO 1.                                                
027200     PERFORM 300010-STAMPA-RIGA-TIPO THRU 300010-END                      
027300         7 TIMES.                                                         
027400 300000-END.                                                              
027500     EXIT.                                                                
027600*****************************************************************         
027700 300010-STAMPA-RIGA-TIPO.                                                 
027800                                                                          
027900     MOVE W00-TIPO-COD (W00-TIPO-IX)  TO RPT-TS-EXP-TYPE.                 
028000     MOVE W00-TIPO-EAD (W00-TIPO-IX)  TO RPT-TS-EAD.                      
028100     MOVE W00-TIPO-RWA (W00-TIPO-IX)  TO RPT-TS-RWA.                      
028200     MOVE W00-TIPO-CAP (W00-TIPO-IX)  TO RPT-TS-CAPITAL.                  
028300     WRITE RE-RPT-LINE FROM RPT-TYPE-SUBTOTAL.                            
028400                                                                          
028500     SET W00-TIPO-IX UP BY 1.                                             
028600 300010-END.                                                              
028700     EXIT.                                                                
028800*****************************************************************         
028900**   SEZIONE SECURITIZATION - DETTAGLIO PER TRANCHE + TOTALE   **         
029000*****************************************************************         
029100 400000-SEC-SECT.                                                         
029200                                                                          
029300     WRITE RE-RPT-LINE FROM RPT-BLANK-LINE.                               
029400     WRITE RE-RPT-LINE FROM RPT-SEC-HEADING.                              
029500                                                                          
029600     PERFORM 410000-READ-SEC THRU 410000-END.                             
029700                                                                          
029800 400010-SEC-LOOP.                                                         
029900                                                                          
030000     IF W00-SEC-YES-END                                                   
030100        GO TO 400020-SEC-GRANDTOT.                                        
030200                                                                          
030300     ADD 1 TO W00-CONTA-LETTI.                                            
030400                                                                          
030500     IF SR-APPROACH = 'UNKNOWN '                                          
030600        ADD 1 TO W00-CONTA-SCARTATI                                       
030700     ELSE                                                                 
030800        PERFORM 420000-STAMPA-SEC THRU 420000-END.                        
030900                                                                          
031000     PERFORM 410000-READ-SEC THRU 410000-END.                             
031100                                                                          
031200     GO TO 400010-SEC-LOOP.                                               
031300                                                                          
031400 400020-SEC-GRANDTOT.                                                     
031500                                                                          
031600     MOVE W00-GR-EAD         TO RPT-SG-EAD.                               
031700     MOVE W00-GR-RWA         TO RPT-SG-RWA.                               
031800     MOVE W00-GR-CAP         TO RPT-SG-CAPITAL.                           
031900     WRITE RE-RPT-LINE FROM RPT-SEC-GRANDTOTAL.                           
032000 400000-END.                                                              
032100     EXIT.                                                                
032200*****************************************************************         
032300 410000-READ-SEC.                                                         
032400                                                                          
032500     READ SEC-RSLT-FILE INTO SEC-RSLT-REC                                 
032600         AT END                                                           
032700             SET W00-SEC-YES-END TO TRUE                                  
032800         NOT AT END                                                       
032900             CONTINUE                                                     
033000     END-READ.                                                            
033100 410000-END.                                                              
033200     EXIT.                                                                
033300*****************************************************************         
033400**   STAMPA UNA RIGA DI DETTAGLIO SECURITIZATION                **        
033500*****************************************************************         
033600 420000-STAMPA-SEC.                                                       
033700                                                                          
033800     ADD 1 TO W00-CONTA-ELABORATI.                                        
033900                                                                          
034000     MOVE SR-EXPOSURE-ID     TO RPT-SD-EXPOSURE-ID.                       
034100     MOVE SR-APPROACH        TO RPT-SD-APPROACH.                          
034200     COMPUTE W00-RW-PCT = SR-RISK-WEIGHT * 100.                           
034300     MOVE W00-RW-PCT         TO RPT-SD-RISK-WT.                           
034400     MOVE SR-EAD             TO RPT-SD-EAD.                               
034500     MOVE SR-RWA             TO RPT-SD-RWA.                               
034600     MOVE SR-CAPITAL         TO RPT-SD-CAPITAL.                           
034700     WRITE RE-RPT-LINE FROM RPT-SEC-DETAIL.                               
034800                                                                          
034900     ADD SR-EAD     TO W00-GR-EAD.                                        
035000     ADD SR-RWA     TO W00-GR-RWA.                                        
035100     ADD SR-CAPITAL TO W00-GR-CAP.                                        
035200 420000-END.                                                              
035300     EXIT.                                                                
035400*****************************************************************         
035500**   SEZIONE TOTALI FINALI E CONTATORI DI FINE BATCH            **        
035600*****************************************************************         
035700 500000-TOTALI.                                                           
035800                                                                          
035900     WRITE RE-RPT-LINE FROM RPT-BLANK-LINE.                               
036000     WRITE RE-RPT-LINE FROM RPT-FINAL-HEADING.                            
036100                                                                          
036200     MOVE W00-CONTA-LETTI      TO RPT-FC-READ.                            
036300     MOVE W00-CONTA-ELABORATI  TO RPT-FC-PROCESSED.                       
036400     MOVE W00-CONTA-SCARTATI   TO RPT-FC-REJECTED.                        
036500     WRITE RE-RPT-LINE FROM RPT-FINAL-COUNTS.                             
036600                                                                          
036700     MOVE W00-GR-EAD           TO RPT-FT-EAD.                             
036800     MOVE W00-GR-RWA           TO RPT-FT-RWA.                             
036900     MOVE W00-GR-CAP           TO RPT-FT-CAPITAL.                         
037000     WRITE RE-RPT-LINE FROM RPT-FINAL-TOTALS.                             
037100 500000-END.                                                              
037200     EXIT.                                                                
037300*****************************************************************         
037400**   CHIUDE I FILE E TERMINA IL PROGRAMMA                       **        
037500*****************************************************************         
037600 900000-END-RUN.                                                          
037700                                                                          
037800     CLOSE LOAN-RSLT-FILE                                                 
037900           SEC-RSLT-FILE                                                  
038000           RPT-FILE.                                                      
038100                                                                          
038200     STOP RUN.                                                            
038300 900000-EXIT.                                                             
038400     EXIT.                                                                
