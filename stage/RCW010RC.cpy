000100*---------------------------------------------------------------*         
000200*  RCW010RC  COMMAREA ROUTINE RC3B0010 - CALCOLO EAD (CCF)     *          
000300*---------------------------------------------------------------*         
000400 01  WS-COMMAREA-IN.                                                      
000500     03  W10-LOAN-TYPE           PIC X(04).                               
000600     03  W10-COMMITMENT          PIC S9(13)V99.                           
000700     03  W10-BALANCE             PIC S9(13)V99.                           
000800     03  W10-UTILIZATION-PCT     PIC 9(03)V99.                            
000900     03  W10-CCF-OVERRIDE        PIC 9V9(05).                             
001000     03  W10-CCF-OVR-FLAG        PIC X(01).                               
001100     03  W10-DRAWN-AMT           PIC S9(13)V99.                           
001200     03  W10-UNDRAWN-AMT         PIC S9(13)V99.                           
001300     03  W10-CCF-USED            PIC 9V9(05).                             
001400     03  W10-EAD                 PIC S9(13)V99.                           
001500     03  W10-RETURN-CODE         PIC X(02).                               
001600         88  W10-OK                   VALUE '00'.                         
001700     03  FILLER                  PIC X(40).                               
