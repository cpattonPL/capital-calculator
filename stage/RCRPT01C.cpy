000100*---------------------------------------------------------------*         
000200*  RCRPT01C  TRACCIATI RIGHE REPORT RIEPILOGO CAPITALE         *          
000300*    STAMPA 132 COLONNE - VEDI RC3C0300 PARAGRAFI Z0xxx         *         
000400*---------------------------------------------------------------*         
000500 01  RPT-HEADING1.                                                        
000600     03  FILLER            PIC X(040) VALUE SPACES.                       
000700     03  FILLER            PIC X(052)                                     
000800         VALUE 'CALCOLO CAPITALE REGOLAMENTARE - REPORT RIEPIL.'.         
000900     03  FILLER            PIC X(040) VALUE SPACES.                       
001000 01  RPT-HEADING2.                                                        
001100     03  FILLER            PIC X(040) VALUE SPACES.                       
001200     03  FILLER            PIC X(012) VALUE 'DATA RUN   '.                
001300     03  RPT-H2-RUN-DATE   PIC X(010).                                    
001400     03  FILLER            PIC X(070) VALUE SPACES.                       
001500 01  RPT-LOAN-HEADING.                                                    
001600     03  FILLER            PIC X(001) VALUE SPACES.                       
001700     03  FILLER            PIC X(011) VALUE 'EXPOSURE ID'.                
001800     03  FILLER            PIC X(004) VALUE SPACES.                       
001900     03  FILLER            PIC X(003) VALUE 'APP'.                        
002000     03  FILLER            PIC X(004) VALUE SPACES.                       
002100     03  FILLER            PIC X(012) VALUE 'TREATMENT   '.               
002200     03  FILLER            PIC X(002) VALUE SPACES.                       
002300     03  FILLER            PIC X(006) VALUE 'RW  % '.                     
002400     03  FILLER            PIC X(004) VALUE SPACES.                       
002500     03  FILLER            PIC X(016) VALUE 'EAD            '.            
002600     03  FILLER            PIC X(016) VALUE 'RWA            '.            
002700     03  FILLER            PIC X(016) VALUE 'CAPITAL         '.           
002800     03  FILLER            PIC X(037) VALUE SPACES.                       
002900 01  RPT-LOAN-DETAIL.                                                     
003000     03  FILLER            PIC X(001) VALUE SPACES.                       
003100     03  RPT-LD-EXPOSURE-ID PIC X(010).                                   
003200     03  FILLER            PIC X(005) VALUE SPACES.                       
003300     03  RPT-LD-APPROACH    PIC X(002).                                   
003400     03  FILLER            PIC X(005) VALUE SPACES.                       
003500     03  RPT-LD-TREATMENT   PIC X(012).                                   
003600     03  FILLER            PIC X(002) VALUE SPACES.                       
003700     03  RPT-LD-RISK-WT     PIC ZZ9.9.                                    
003800     03  FILLER            PIC X(001) VALUE '%'.                          
003900     03  FILLER            PIC X(002) VALUE SPACES.                       
004000     03  RPT-LD-EAD         PIC $$$,$$$,$$$,$$$,$$9.99.                   
004100     03  FILLER            PIC X(002) VALUE SPACES.                       
004200     03  RPT-LD-RWA         PIC $$$,$$$,$$$,$$$,$$9.99.                   
004300     03  FILLER            PIC X(002) VALUE SPACES.                       
004400     03  RPT-LD-CAPITAL     PIC $$$,$$$,$$$,$$$,$$9.99.                   
004500     03  FILLER            PIC X(013) VALUE SPACES.                       
004600 01  RPT-TYPE-SUBTOT-HDG.                                                 
004700     03  FILLER            PIC X(004) VALUE SPACES.                       
004800     03  FILLER            PIC X(060)                                     
004900         VALUE 'SOTTOTOTALI PER TIPO ESPOSIZIONE (CONTROL BREAK)'.        
005000     03  FILLER            PIC X(068) VALUE SPACES.                       
005100 01  RPT-TYPE-SUBTOTAL.                                                   
005200     03  FILLER            PIC X(004) VALUE SPACES.                       
005300     03  FILLER            PIC X(004) VALUE 'TYPE'.                       
005400     03  FILLER            PIC X(002) VALUE SPACES.                       
005500     03  RPT-TS-EXP-TYPE    PIC X(002).                                   
005600     03  FILLER            PIC X(006) VALUE SPACES.                       
005700     03  FILLER            PIC X(004) VALUE 'EAD '.                       
005800     03  RPT-TS-EAD         PIC $$$,$$$,$$$,$$$,$$9.99.                   
005900     03  FILLER            PIC X(002) VALUE SPACES.                       
006000     03  FILLER            PIC X(004) VALUE 'RWA '.                       
006100     03  RPT-TS-RWA         PIC $$$,$$$,$$$,$$$,$$9.99.                   
006200     03  FILLER            PIC X(002) VALUE SPACES.                       
006300     03  FILLER            PIC X(004) VALUE 'CAP '.                       
006400     03  RPT-TS-CAPITAL     PIC $$$,$$$,$$$,$$$,$$9.99.                   
006500     03  FILLER            PIC X(010) VALUE SPACES.                       
006600 01  RPT-SEC-HEADING.                                                     
006700     03  FILLER            PIC X(004) VALUE SPACES.                       
006800     03  FILLER            PIC X(032) VALUE 'SEZIONE SECURIT.'.           
006900     03  FILLER            PIC X(096) VALUE SPACES.                       
007000 01  RPT-SEC-DETAIL.                                                      
007100     03  FILLER            PIC X(001) VALUE SPACES.                       
007200     03  RPT-SD-EXPOSURE-ID PIC X(010).                                   
007300     03  FILLER            PIC X(004) VALUE SPACES.                       
007400     03  RPT-SD-APPROACH    PIC X(008).                                   
007500     03  FILLER            PIC X(003) VALUE SPACES.                       
007600     03  RPT-SD-RISK-WT     PIC ZZ9.9.                                    
007700     03  FILLER            PIC X(001) VALUE '%'.                          
007800     03  FILLER            PIC X(002) VALUE SPACES.                       
007900     03  RPT-SD-EAD         PIC $$$,$$$,$$$,$$$,$$9.99.                   
008000     03  FILLER            PIC X(002) VALUE SPACES.                       
008100     03  RPT-SD-RWA         PIC $$$,$$$,$$$,$$$,$$9.99.                   
008200     03  FILLER            PIC X(002) VALUE SPACES.                       
008300     03  RPT-SD-CAPITAL     PIC $$$,$$$,$$$,$$$,$$9.99.                   
008400     03  FILLER            PIC X(019) VALUE SPACES.                       
008500 01  RPT-SEC-GRANDTOTAL.                                                  
008600     03  FILLER            PIC X(004) VALUE SPACES.                       
008700     03  FILLER            PIC X(026)                                     
008800         VALUE 'SECURITIZATION GRAND TOTAL'.                              
008900     03  FILLER            PIC X(004) VALUE SPACES.                       
009000     03  RPT-SG-EAD         PIC $$$,$$$,$$$,$$$,$$9.99.                   
009100     03  FILLER            PIC X(002) VALUE SPACES.                       
009200     03  RPT-SG-RWA         PIC $$$,$$$,$$$,$$$,$$9.99.                   
009300     03  FILLER            PIC X(002) VALUE SPACES.                       
009400     03  RPT-SG-CAPITAL     PIC $$$,$$$,$$$,$$$,$$9.99.                   
009500     03  FILLER            PIC X(017) VALUE SPACES.                       
009600 01  RPT-FINAL-HEADING.                                                   
009700     03  FILLER            PIC X(004) VALUE SPACES.                       
009800     03  FILLER            PIC X(014) VALUE 'TOTALI FINALI'.              
009900     03  FILLER            PIC X(114) VALUE SPACES.                       
010000 01  RPT-FINAL-COUNTS.                                                    
010100     03  FILLER            PIC X(004) VALUE SPACES.                       
010200     03  FILLER            PIC X(008) VALUE 'LETTI  ='.                   
010300     03  RPT-FC-READ        PIC ZZZ,ZZ9.                                  
010400     03  FILLER            PIC X(004) VALUE SPACES.                       
010500     03  FILLER            PIC X(013) VALUE 'ELABORATI   ='.              
010600     03  RPT-FC-PROCESSED   PIC ZZZ,ZZ9.                                  
010700     03  FILLER            PIC X(004) VALUE SPACES.                       
010800     03  FILLER            PIC X(010) VALUE 'SCARTATI ='.                 
010900     03  RPT-FC-REJECTED    PIC ZZZ,ZZ9.                                  
011000     03  FILLER            PIC X(071) VALUE SPACES.                       
011100 01  RPT-FINAL-TOTALS.                                                    
011200     03  FILLER            PIC X(004) VALUE SPACES.                       
011300     03  FILLER            PIC X(004) VALUE 'EAD '.                       
011400     03  RPT-FT-EAD         PIC $$$,$$$,$$$,$$$,$$9.99.                   
011500     03  FILLER            PIC X(002) VALUE SPACES.                       
011600     03  FILLER            PIC X(004) VALUE 'RWA '.                       
011700     03  RPT-FT-RWA         PIC $$$,$$$,$$$,$$$,$$9.99.                   
011800     03  FILLER            PIC X(002) VALUE SPACES.                       
011900     03  FILLER            PIC X(008) VALUE 'CAPITAL '.                   
012000     03  RPT-FT-CAPITAL     PIC $$$,$$$,$$$,$$$,$$9.99.                   
012100     03  FILLER            PIC X(020) VALUE SPACES.                       
012200 01  RPT-BLANK-LINE         PIC X(132) VALUE SPACES.                      
012300 01  RPT-RULE-LINE.                                                       
012400     03  FILLER            PIC X(132) VALUE ALL '-'.                      
