000100*---------------------------------------------------------------*         
000200*  RCW040RC  COMMAREA ROUTINE RC3B0040 - STD-RW STANDARDIZED   *          
000300*---------------------------------------------------------------*         
000400 01  WS-COMMAREA-IN.                                                      
000500     03  W40-APPROACH-CD         PIC X(02).                               
000600*    'S2' BASEL II  -  'S3' BASEL III                                     
000700     03  W40-EXPOSURE-TYPE       PIC X(02).                               
000800     03  W40-RATING-BUCKET       PIC X(02).                               
000900     03  W40-REG-RETAIL-FLAG     PIC X(01).                               
001000     03  W40-PRUDENT-MTG-FLAG    PIC X(01).                               
001100     03  W40-RISK-WEIGHT         PIC 9(02)V9(05).                         
001200     03  W40-RETURN-CODE         PIC X(02).                               
001300         88  W40-OK                   VALUE '00'.                         
001400     03  FILLER                  PIC X(40).                               
