000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    RC3B0010.                                                 
000300 AUTHOR.        A. FERRANTE.                                              
000400 INSTALLATION.  SERVIZI ELABORAZIONE DATI - SETTORE CREDITO.              
000500 DATE-WRITTEN.  04/03/1987.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO INTERNO - VIETATA LA DIVULGAZIONE ESTERNA.            
000800*---------------------------------------------------------------*         
000900*                                                               *         
001000*  *******  **   **  **  *****  **  **                          *         
001100*  **   **  **   **  **  **     ** **          PRODOTTO         *         
001200*  **   **  **   **  **  **     ***       CAPITALE DI VIGILANZA *         
001300*  ** * **  **   **  **  **     ** **                           *         
001400*  *******  *******  **  *****  **  **                          *         
001500*       *                                                       *         
001600*                                                                *        
001700*---------------------------------------------------------------*         
001800*  RC3B0010   ROUTINE CALCOLO EAD CON FATTORE DI CONVERSIONE    *         
001900*             CREDITIZIA (CCF) SU QUOTA NON UTILIZZATA          *         
002000*---------------------------------------------------------------*         
002100*                    MODIFICATIONS LOG                          *         
002200*---------------------------------------------------------------*         
002300* 04/03/87 AF  RICH.0001  PRIMA STESURA ROUTINE EAD/CCF          *        
002400* 19/09/87 AF  RICH.0014  AGGIUNTO CONTROLLO IMPEGNO NEGATIVO    *        
002500* 11/02/88 GB  RICH.0032  ALLINEATO ARROTONDAMENTO A 2 DECIMALI  *        
002600* 23/07/89 GB  RICH.0059  GESTIONE CODICE LINEA 'UNCO' (UNCOMMIT)*        
002700* 30/01/90 AF  RICH.0077  CORRETTO CALCOLO QUOTA NON UTILIZZATA  *        
002800* 14/06/91 PM  RICH.0098  CCF 0,00 PER LINEE REVOCABILI          *        
002900* 02/12/91 PM  RICH.0101  BLOCCO UTILIZZO SUPERIORE A IMPEGNO    *        
003000* 19/05/92 GB  RICH.0118  RIVISTO ARROTONDAMENTO ECCEDENZE       *        
003100* 08/01/93 AF  RICH.0140  AGGIUNTA LINEA 'TRADE' CCF 0,20        *        
003200* 26/10/93 AF  RICH.0151  CORREZIONE SEGNO CAMPO EAD IN USCITA   *        
003300* 15/03/94 PM  RICH.0163  RIVISTA TAVOLA CCF PER ACCORDO BASEL1  *        
003400* 09/08/94 PM  RICH.0171  RIMOSSO RESIDUO DEBUG TEMPORANEO       *        
003500* 21/02/95 GB  RICH.0188  ADEGUAMENTO COMMAREA A NUOVO TRACCIATO *        
003600* 01/08/95 AF  RICH.0203  CODICE RESA 'CCLN' (CREDIT LINE)  *     CALUS1  
003700* 14/11/95 AF  RICH.0210  RIVISTO TEST IMPEGNO = ZERO       *     CALUS1  
003800* 27/06/96 GB  RICH.0240  RETURN-CODE 90 SU DATI ERRATI     *     MGVCPC  
003900* 03/02/97 GB  RICH.0255  ARMONIZZATO CON ROUTINE RC3B0040  *     MGVCPC  
004000* 18/09/97 PM  RICH.0271  CORRETTO TRONCAMENTO DECIMALI CCF *     XBDN01  
004100* 22/01/98 PM  RICH.0280  PREPARAZIONE MIGRAZIONE ANNO 2000 *     XBDN01  
004200* 11/06/98 AF  RICH.0295  VERIFICA CAMPI DATA A 4 CIFRE Y2K *     RV0600  
004300* 30/11/98 AF  RICH.0301  TEST REGRESSIVO CUTOVER Y2K OK    *     RV0600  
004400* 14/04/99 GB  RICH.0318  NESSUN IMPATTO Y2K RESIDUO-CHIUSO *     PM0811  
004500* 09/08/01 GB  RICH.0355  AGGIUNTA QUOTA IMPEGNI IRREVOC.   *     PM0811  
004600* 19/12/02 PM  RICH.0390  RIALLINEATO A NUOVO STANDARD COBOL*     EXPAND  
004700* 05/05/04 PM  RICH.0412  RIVISTO COMMENTO TAVOLA CCF       *     EXPAND  
004800* 21/10/06 AF  RICH.0455  NESSUNA MODIFICA FUNZIONALE      *      PANZ    
004900* 03/03/09 AF  RICH.0488  ADEGUATO A NUOVI LIMITI IMPORTO   *     PANZ    
005000* 17/05/11 AF  RICH.0501  TAVOLA CCF RISCRITTA SU TERM/LOC/LC*    RWAFIX  
005100* 17/05/11 AF  RICH.0502  CONTR.IMPEGNO/SALDO: SANIFICA NO 90*    RWAFIX  
005200* 04/11/12 GB  RICH.0513  SALDO DA QUOTA UTILIZZO SE NON NOTO*    RWAFIX  
005300* 19/03/13 AF  RICH.0514  COD.LINEA MAIUSC.E DEFAULT SE IGNOTO*   RWAFIX  
005400*---------------------------------------------------------------*         
005500 ENVIRONMENT DIVISION.                                                    
005600 CONFIGURATION SECTION.                                                   
005700 SPECIAL-NAMES.                                                           
005800     C01 IS TOP-OF-FORM                                                   
005900     CLASS W10-CLASSE-ALFA IS 'A' THRU 'Z'                                
006000     UPSI-0.                                                              
006100 DATA DIVISION.                                                           
006200 WORKING-STORAGE SECTION.                                                 
006300 01  W10-COSTANTI.                                                        
006400     03  W10-CCF-DEFAULT      PIC 9V9(05)    VALUE 0.00000.               
006500 01  W10-APPOGGI.                                                         
006600     03  W10-QUOTA-NON-UTIL   PIC S9(13)V99  VALUE 0.                     
006700     03  W10-CCF-APPLICATO    PIC 9V9(05)    VALUE 0.                     
006800     03  W10-EAD-CALCOLATA    PIC S9(13)V99  VALUE 0.                     
006900     03  W10-IX-TAB           PIC 9(02)      COMP.                        
007000     03  W10-CONTA-CHIAMATE   PIC 9(07)      COMP.                        
007100*---------------------------------------------------------------*         
007200*  RICH.0501 - TAVOLA RISCRITTA SUI CODICI LINEA DI TRACCIATO  *          
007300*  STANDARD (TERM/LOC /LC  ) - I VECCHI CODICI REVO/IRRE/TRAD/  *         
007400*  CCLN NON COMPARIVANO PIU' NEL TRACCIATO RCFC001 IN INGRESSO  *         
007500*---------------------------------------------------------------*         
007600 01  W10-TAVOLA-CCF-CARICO.                                               
007700     03  FILLER  PIC X(04)     VALUE 'TERM'.                              
007800     03  FILLER  PIC 9V9(05)   VALUE 0.00000.                             
007900     03  FILLER  PIC X(04)     VALUE 'LOC '.                              
008000     03  FILLER  PIC 9V9(05)   VALUE 0.75000.                             
008100     03  FILLER  PIC X(04)     VALUE 'LC  '.                              
008200     03  FILLER  PIC 9V9(05)   VALUE 1.00000.                             
008300 01  W10-TAVOLA-CCF REDEFINES W10-TAVOLA-CCF-CARICO.                      
008400     03  W10-TAB-RIGA  OCCURS 3 TIMES INDEXED BY W10-TAB-IX.              
008500         05  W10-TAB-COD-LINEA   PIC X(04).                               
008600         05  W10-TAB-CCF         PIC 9V9(05).                             
008700 01  W10-SEGNALI.                                                         
008800     03  W10-SW-TROVATO       PIC X(01)      VALUE 'N'.                   
008900         88  W10-TROVATO               VALUE 'S'.                         
009000         88  W10-NON-TROVATO           VALUE 'N'.                         
009100 01  W10-EAD-NUMERICO         PIC S9(13)V99  VALUE 0.                     
009200 01  W10-EAD-ALFA REDEFINES W10-EAD-NUMERICO.                             
009300     03  FILLER               PIC X(13).                                  
009400     03  W10-EAD-DECIMALI     PIC X(02).                                  
009500 01  W10-CONTA-CHIAMATE-G.                                                
009600     03  W10-CONTA-9          PIC 9(07)      COMP.                        
009700 01  W10-CONTA-CHIAMATE-X REDEFINES W10-CONTA-CHIAMATE-G.                 
009800     03  W10-CONTA-BYTES      PIC X(04).                                  
009900*---------------------------------------------------------------*         
010000*  COMMAREA SPECIFICA DI QUESTA ROUTINE (EAD-CCF)               *         
010100*---------------------------------------------------------------*         
010200 COPY  RCW010RC.                                                          
010300*---------------------------------------------------------------*         
010400*  INGRESSO STANDARD ROUTINE (COMMAREA) - COPY COMUNE RC3B0xxx  *         
010500*---------------------------------------------------------------*         
010600 COPY  RC0500EC.                                                          
010700     ADD 1                   TO W10-CONTA-CHIAMATE.                       
010800     PERFORM A0010-ELABORA   THRU A0010-END.                              
010900*---------------------------------------------------------------*         
011000*  USCITA STANDARD ROUTINE (COMMAREA) - COPY COMUNE RC3B0xxx    *         
011100*---------------------------------------------------------------*         
011200     COPY  RC0500FC.                                                      
011300*****************************************************************         
011400**   ELABORAZIONE PRINCIPALE                                   **         
011500*****************************************************************         
011600 A0010-ELABORA.                                                           
011700     MOVE '00'               TO W10-RETURN-CODE.                          
011800     PERFORM A0020-CONTR     THRU A0020-END.                              
011900     IF W10-OK                                                            
012000        PERFORM A0030-CALCOLA-EAD  THRU A0030-END.                        
012100 A0010-END.                                                               
012200     EXIT.                                                                
012300*****************************************************************         
012400**   CONTROLLO E SANIFICA DATI IN INGRESSO (RICH.0502)         **         
012500**   IMPEGNO/SALDO NEGATIVI -> 0, NON PIU' RIFIUTO CON RC 90   **         
012600**   SALDO > IMPEGNO NON E' PIU' ERRORE: E' RICAPATO IN        **         
012700**   A0030-CALCOLA-EAD VIA DRAWN = MIN(SALDO,IMPEGNO)          **         
012800**   CODICE LINEA MAIUSCOLO E RICONDOTTO A 'TERM' SE VUOTO     **         
012900**   O NON RICONOSCIUTO (SOLO TERM/LOC /LC  SONO VALIDI)       **         
013000*****************************************************************         
013100 A0020-CONTR.                                                             
013200     IF W10-COMMITMENT NOT NUMERIC                                        
013300        OR W10-COMMITMENT < 0                                             
013400        MOVE 0               TO W10-COMMITMENT.                           
013500     IF W10-BALANCE NOT NUMERIC                                           
013600        OR W10-BALANCE < 0                                                
013700        MOVE 0               TO W10-BALANCE.                              
013800     IF W10-LOAN-TYPE = SPACES                                            
013900        MOVE 'TERM'          TO W10-LOAN-TYPE.                            
014000     INSPECT W10-LOAN-TYPE CONVERTING                                     
014100        'abcdefghijklmnopqrstuvwxyz'                                      
014200        TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                  
014300     IF W10-LOAN-TYPE NOT = 'TERM'                                        
014400        AND W10-LOAN-TYPE NOT = 'LOC '                                    
014500        AND W10-LOAN-TYPE NOT = 'LC  '                                    
014600        MOVE 'TERM'          TO W10-LOAN-TYPE.                            
014700 A0020-END.                                                               
014800     EXIT.                                                                
014900*****************************************************************         
015000**   CALCOLO EAD = UTILIZZATO + CCF * QUOTA NON UTILIZZATA      **        
015100**   RICH.0513 - SE IL SALDO NON E' NOTO (<=0) E LA LINEA NON  **         
015200**   E' A TERMINE, IL SALDO SI RICAVA DALLA QUOTA DI UTILIZZO  **         
015300**   PERCENTUALE DICHIARATA SULL'IMPEGNO                       **         
015400*****************************************************************         
015500 A0030-CALCOLA-EAD.                                                       
015600     IF W10-BALANCE NOT > 0                                               
015700        AND W10-UTILIZATION-PCT > 0                                       
015800        AND W10-LOAN-TYPE NOT = 'TERM'                                    
015900        COMPUTE W10-BALANCE ROUNDED =                                     
016000                W10-COMMITMENT * (W10-UTILIZATION-PCT / 100).             
016100     IF W10-BALANCE > W10-COMMITMENT                                      
016200        MOVE W10-COMMITMENT      TO W10-DRAWN-AMT                         
016300     ELSE                                                                 
016400        IF W10-BALANCE < 0                                                
016500           MOVE 0                TO W10-DRAWN-AMT                         
016600        ELSE                                                              
016700           MOVE W10-BALANCE      TO W10-DRAWN-AMT.                        
016800     COMPUTE W10-QUOTA-NON-UTIL =                                         
016900             W10-COMMITMENT - W10-DRAWN-AMT.                              
017000     IF W10-QUOTA-NON-UTIL < 0                                            
017100        MOVE 0               TO W10-QUOTA-NON-UTIL.                       
017200     MOVE W10-QUOTA-NON-UTIL     TO W10-UNDRAWN-AMT.                      
017300     IF W10-CCF-OVR-FLAG = 'Y'                                            
017400        MOVE W10-CCF-OVERRIDE    TO W10-CCF-APPLICATO                     
017500        GO TO A0030-APPLICA.                                              
017600     SET W10-NON-TROVATO     TO TRUE.                                     
017700     SET W10-TAB-IX          TO 1.                                        
017800     SEARCH W10-TAB-RIGA                                                  
017900        AT END                                                            
018000           SET W10-NON-TROVATO TO TRUE                                    
018100        WHEN W10-TAB-COD-LINEA (W10-TAB-IX) = W10-LOAN-TYPE               
018200           SET W10-TROVATO      TO TRUE                                   
018300           MOVE W10-TAB-CCF (W10-TAB-IX) TO W10-CCF-APPLICATO             
018400     END-SEARCH.                                                          
018500     IF W10-NON-TROVATO                                                   
018600        MOVE W10-CCF-DEFAULT    TO W10-CCF-APPLICATO.                     
018700 A0030-APPLICA.                                                           
018800     COMPUTE W10-EAD-CALCOLATA ROUNDED =                                  
018900             W10-DRAWN-AMT +                                              
019000             ( W10-CCF-APPLICATO * W10-UNDRAWN-AMT ).                     
019100     MOVE W10-CCF-APPLICATO     TO W10-CCF-USED.                          
019200     MOVE W10-EAD-CALCOLATA     TO W10-EAD.                               
019300 A0030-END.                                                               
019400     EXIT.                                                                
019500                                                                          
