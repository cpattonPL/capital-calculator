000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    RC3B0020.                                                 
000300 AUTHOR.        G. BELLONI.                                               
000400 INSTALLATION.  SERVIZI ELABORAZIONE DATI - SETTORE CREDITO.              
000500 DATE-WRITTEN.  17/11/1988.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO INTERNO - VIETATA LA DIVULGAZIONE ESTERNA.            
000800*---------------------------------------------------------------*         
000900*                                                               *         
001000*  *******  **   **  **  *****  **  **                          *         
001100*  **   **  **   **  **  **     ** **          PRODOTTO         *         
001200*  **   **  **   **  **  **     ***       CAPITALE DI VIGILANZA *         
001300*  ** * **  **   **  **  **     ** **                           *         
001400*  *******  *******  **  *****  **  **                          *         
001500*       *                                                       *         
001600*                                                                *        
001700*---------------------------------------------------------------*         
001800*  RC3B0020   ROUTINE IRB FOUNDATION - ESPOSIZIONI CORPORATE     *        
001900*             FORMULA ASRF BASILEA: CORRELAZIONE, AGGIUSTAMENTO *         
002000*             DI SCADENZA, FUNZIONE NORMALE E SUA INVERSA       *         
002100*---------------------------------------------------------------*         
002200*                    MODIFICATIONS LOG                          *         
002300*---------------------------------------------------------------*         
002400* 17/11/88 GB  RICH.0201  PRIMA STESURA - SOLO CORRELAZIONE R    *        
002500* 02/05/89 GB  RICH.0215  AGGIUNTO PARAMETRO B(PD) MATURITY ADJ  *        
002600* 20/10/89 AF  RICH.0230  INTRODOTTA FUNZIONE ESPONENZIALE LOCALE*        
002700*             (NESSUNA FUNCTION DI SISTEMA DISPONIBILE IN BATCH) *        
002800* 14/03/90 AF  RICH.0241  INTRODOTTA FUNZIONE LOGARITMO LOCALE   *        
002900* 08/09/90 PM  RICH.0259  INTRODOTTA RADICE QUADRATA PER NEWTON  *        
003000* 26/02/91 PM  RICH.0277  APPROSSIMAZIONE CDF NORMALE (ABRAMOWITZ)        
003100* 19/07/91 GB  RICH.0288  APPROSSIMAZIONE INVERSA CDF (ACKLAM)   *        
003200* 11/01/92 GB  RICH.0301  TARATURA NUMERO ITERAZIONI NEWTON = 12 *        
003300* 30/06/92 AF  RICH.0319  CORRETTO SEGNO RAMO P > P-HIGH INVERSA *        
003400* 15/12/92 AF  RICH.0330  AGGIUNTO FATTORE SCALA IRB 1,06        *        
003500* 09/05/93 PM  RICH.0345  RIVISTO LIMITE MATURITY 1-5 ANNI       *        
003600* 22/10/93 PM  RICH.0357  GESTIONE PD E LGD A ZERO (DEFAULT)     *        
003700* 14/04/94 GB  RICH.0370  RIVISTA PRECISIONE CAMPI INTERMEDI*     XMTA01  
003800* 01/10/94 GB  RICH.0384  RIDOTTO NUMERO TERMINI SERIE TAYLOR*    XMTA01  
003900* 18/03/95 AF  RICH.0396  ADEGUAMENTO COMMAREA A NUOVO TRACCIATO *        
004000* 25/08/95 AF  RICH.0410  CONTROLLO DENOMINATORE MA VICINO A 0*   CALUS1  
004100* 09/02/96 GB  RICH.0428  ARMONIZZATO CON ROUTINE RC3B0040  *     MGVCPC  
004200* 29/07/96 GB  RICH.0441  CORRETTO RITORNO RISK WEIGHT = 0  *     MGVCPC  
004300* 12/01/97 PM  RICH.0458  VERIFICATO CONTRO TAVOLE DI TEST  *     XBDN01  
004400* 27/06/97 PM  RICH.0470  NESSUNA MODIFICA FUNZIONALE        *    XBDN01  
004500* 20/11/98 AF  RICH.0489  CAMPI DATA A 4 CIFRE - PREDISPOSTO Y2K* RV0600  
004600* 05/05/99 AF  RICH.0497  TEST DI REGRESSIONE Y2K SUPERATO  *     RV0600  
004700* 14/09/01 GB  RICH.0520  NESSUN IMPATTO Y2K RESIDUO - CHIUSO*    PM0811  
004800* 03/03/03 GB  RICH.0545  RIALLINEATO A NUOVO STANDARD COBOL*     EXPAND  
004900* 19/08/05 PM  RICH.0570  NESSUNA MODIFICA FUNZIONALE-RIORDINO*   PANZ    
005000* 11/02/08 PM  RICH.0591  ADEGUATO A NUOVI LIMITI ESPOSIZIONE*    PANZ    
005100* 06/07/13 AF  RICH.0602  CORR.COPIA-INCOLLA K NON AGGIUSTATO*    RWAFIX  
005200*---------------------------------------------------------------*         
005300 ENVIRONMENT DIVISION.                                                    
005400 CONFIGURATION SECTION.                                                   
005500 SPECIAL-NAMES.                                                           
005600     C01 IS TOP-OF-FORM                                                   
005700     CLASS W20-CLASSE-NUM IS '0' THRU '9'                                 
005800     UPSI-0.                                                              
005900 DATA DIVISION.                                                           
006000 WORKING-STORAGE SECTION.                                                 
006100 01  W20-COSTANTI.                                                        
006200     03  W20-PD-MINIMO        PIC 9V9(05)     VALUE 0.01000.              
006300     03  W20-LGD-MINIMO       PIC 9V9(05)     VALUE 0.45000.              
006400     03  W20-MAT-MIN-ANNI     PIC 9V9(04)     VALUE 1.0000.               
006500     03  W20-MAT-MAX-ANNI     PIC 9V9(04)     VALUE 5.0000.               
006600     03  W20-MAT-DEFAULT      PIC 9V9(04)     VALUE 2.5000.               
006700     03  W20-G-0999           PIC 9V9(08)     VALUE 3.09023200.           
006800     03  W20-SCALA-IRB        PIC 9V9(05)     VALUE 1.06000.              
006900     03  W20-FATTORE-125      PIC 9(02)V9(01) VALUE 12.5.                 
007000*---------------------------------------------------------------*         
007100*    LE COSTANTI DELL'APPROSSIMAZIONE ACKLAM SONO DEFINITE      *         
007200*    PIU' SOTTO NELLA SEZIONE W20-AK-xx-C (13 COSTANTI)         *         
007300*---------------------------------------------------------------*         
007400 01  W20-AK-COEFF.                                                        
007500     03 W20-AK-A1-C PIC S9V9(09)  COMP-3 VALUE -3.969683028665376.        
007600     03  W20-AK-A2-C  PIC S9(02)V9(09)  COMP-3 VALUE 50.000000000.        
007700     03  W20-AK-A3-C  PIC S9(02)V9(09)  COMP-3 VALUE 79.769893000.        
007800     03  W20-AK-A4-C  PIC S9(02)V9(09)  COMP-3 VALUE 21.616357000.        
007900     03  W20-AK-A5-C  PIC S9V9(09)  COMP-3 VALUE 2.506628000.             
008000     03  W20-AK-A6-C  PIC S9V9(09)  COMP-3 VALUE -1.970840000.            
008100     03  W20-AK-B1-C PIC S9(02)V9(09)  COMP-3 VALUE -54.476098000.        
008200     03  W20-AK-B2-C PIC S9(02)V9(09)  COMP-3 VALUE 161.585836000.        
008300     03 W20-AK-B3-C PIC S9(02)V9(09)  COMP-3 VALUE -155.698979000.        
008400     03  W20-AK-B4-C  PIC S9(02)V9(09)  COMP-3 VALUE 66.801311000.        
008500     03  W20-AK-B5-C PIC S9(02)V9(09)  COMP-3 VALUE -13.280681000.        
008600     03  W20-AK-C1-C  PIC S9V9(09)  COMP-3 VALUE -0.007784894.            
008700     03  W20-AK-C2-C  PIC S9V9(09)  COMP-3 VALUE -0.322396458.            
008800     03  W20-AK-C3-C  PIC S9(02)V9(09)  COMP-3 VALUE -2.400758000.        
008900     03  W20-AK-C4-C  PIC S9(02)V9(09)  COMP-3 VALUE -2.549732000.        
009000     03  W20-AK-C5-C  PIC S9V9(09)  COMP-3 VALUE 4.374664000.             
009100     03  W20-AK-C6-C  PIC S9V9(09)  COMP-3 VALUE 2.938163000.             
009200     03  W20-AK-D1-C  PIC S9V9(09)  COMP-3 VALUE 7.784695700.             
009300     03  W20-AK-D2-C  PIC S9V9(09)  COMP-3 VALUE 3.224671900.             
009400     03  W20-AK-D3-C  PIC S9V9(09)  COMP-3 VALUE 2.445134000.             
009500     03  W20-AK-D4-C  PIC S9V9(09)  COMP-3 VALUE 3.754408000.             
009600     03  W20-AK-PLOW  PIC 9V9(09)       COMP-3 VALUE 0.024250000.         
009700 01  W20-CDF-COEFF.                                                       
009800     03  W20-ND-A1-C  PIC S9V9(09)  COMP-3 VALUE 0.319381530.             
009900     03  W20-ND-A2-C  PIC S9V9(09)  COMP-3 VALUE -0.356563782.            
010000     03  W20-ND-A3-C  PIC S9V9(09)  COMP-3 VALUE 1.781477937.             
010100     03  W20-ND-A4-C  PIC S9V9(09)  COMP-3 VALUE -1.821255978.            
010200     03  W20-ND-A5-C  PIC S9V9(09)  COMP-3 VALUE 1.330274429.             
010300     03  W20-ND-K-CST PIC S9V9(09)  COMP-3 VALUE 0.231641900.             
010400     03  W20-ND-SQ2PI PIC S9V9(09)  COMP-3 VALUE 2.506628275.             
010500 01  W20-WORK-MATH.                                                       
010600     03  WK-SQRT-V    PIC S9(04)V9(10)  COMP-3.                           
010700     03  WK-SQRT-G    PIC S9(04)V9(10)  COMP-3.                           
010800     03  WK-IX12      PIC 9(02)         COMP.                             
010900     03  WK-EXP-X     PIC S9(04)V9(10)  COMP-3.                           
011000     03  WK-EXP-Y     PIC S9(04)V9(10)  COMP-3.                           
011100     03  WK-EXP-R     PIC S9(04)V9(10)  COMP-3.                           
011200     03  WK-EXP-K     PIC 9(02)         COMP.                             
011300     03  WK-LN-X      PIC S9(04)V9(10)  COMP-3.                           
011400     03  WK-LN-Y      PIC S9(04)V9(10)  COMP-3.                           
011500     03  WK-LN-Z      PIC S9(04)V9(10)  COMP-3.                           
011600     03  WK-LN-R      PIC S9(04)V9(10)  COMP-3.                           
011700     03  WK-LN-K      PIC 9(02)         COMP.                             
011800     03  WK-CDF-X     PIC S9(04)V9(10)  COMP-3.                           
011900     03  WK-CDF-K     PIC S9(04)V9(10)  COMP-3.                           
012000     03  WK-CDF-PHI   PIC S9(04)V9(10)  COMP-3.                           
012100     03  WK-CDF-POLY  PIC S9(04)V9(10)  COMP-3.                           
012200     03  WK-CDF-R     PIC S9(04)V9(10)  COMP-3.                           
012300     03  WK-INV-P     PIC S9(04)V9(10)  COMP-3.                           
012400     03  WK-INV-Q     PIC S9(04)V9(10)  COMP-3.                           
012500     03  WK-INV-R     PIC S9(04)V9(10)  COMP-3.                           
012600     03  WK-INV-X     PIC S9(04)V9(10)  COMP-3.                           
012700 01  W20-WORK-FORMULA.                                                    
012800     03  WK-MESI      PIC 9(04)         COMP.                             
012900     03  WK-M-ANNI    PIC S9(04)V9(10)  COMP-3.                           
013000     03  WK-R-CORR    PIC S9(04)V9(10)  COMP-3.                           
013100     03  WK-B-PARM    PIC S9(04)V9(10)  COMP-3.                           
013200     03  WK-T-ASRF    PIC S9(04)V9(10)  COMP-3.                           
013300     03  WK-K-UNADJ   PIC S9(04)V9(10)  COMP-3.                           
013400     03  WK-MA        PIC S9(04)V9(10)  COMP-3.                           
013500     03  WK-K-ADJ     PIC S9(04)V9(10)  COMP-3.                           
013600     03  WK-DENOM     PIC S9(04)V9(10)  COMP-3.                           
013700     03  WK-PD        PIC S9(04)V9(10)  COMP-3.                           
013800     03  WK-LGD       PIC S9(04)V9(10)  COMP-3.                           
013900 01  W20-MESI-GG REDEFINES W20-WORK-FORMULA.                              
014000     03  FILLER       PIC X(04).                                          
014100     03  FILLER       PIC X(80).                                          
014200 01  W20-COSTANTI-X REDEFINES W20-COSTANTI.                               
014300     03  FILLER       PIC X(35).                                          
014400 01  W20-AK-COEFF-X REDEFINES W20-AK-COEFF.                               
014500     03  FILLER       PIC X(95).                                          
014600*---------------------------------------------------------------*         
014700*  COMMAREA SPECIFICA DI QUESTA ROUTINE (IRB-CORP)              *         
014800*---------------------------------------------------------------*         
014900 COPY  RCW020RC.                                                          
015000*---------------------------------------------------------------*         
015100*  INGRESSO STANDARD ROUTINE (COMMAREA) - COPY COMUNE RC3B0xxx  *         
015200*---------------------------------------------------------------*         
015300 COPY  RC0500EC.                                                          
015400     PERFORM A0010-ELABORA   THRU A0010-END.                              
015500*---------------------------------------------------------------*         
015600*  USCITA STANDARD ROUTINE (COMMAREA) - COPY COMUNE RC3B0xxx    *         
015700*---------------------------------------------------------------*         
015800     COPY  RC0500FC.                                                      
015900*****************************************************************         
016000**   ELABORAZIONE PRINCIPALE - FORMULA IRB FOUNDATION CORPORATE**         
016100*****************************************************************         
016200 A0010-ELABORA.                                                           
016300     MOVE '00'               TO W20-RETURN-CODE.                          
016400     PERFORM A0020-CONTR     THRU A0020-END.                              
016500     IF W20-OK                                                            
016600        PERFORM A0030-DEFAULT-PD-LGD  THRU A0030-END                      
016700        PERFORM A0040-MATURITY        THRU A0040-END                      
016800        PERFORM A0050-CORRELAZIONE    THRU A0050-END                      
016900        PERFORM A0060-MAT-ADJ-PARM    THRU A0060-END                      
017000        PERFORM A0070-TERMINE-ASRF    THRU A0070-END                      
017100        PERFORM A0080-K-NON-AGG       THRU A0080-END                      
017200        PERFORM A0090-K-AGGIUSTATO    THRU A0090-END                      
017300        PERFORM A0100-RWA-CAPITALE    THRU A0100-END.                     
017400 A0010-END.                                                               
017500     EXIT.                                                                
017600*****************************************************************         
017700**   CONTROLLO DATI IN INGRESSO                                **         
017800*****************************************************************         
017900 A0020-CONTR.                                                             
018000     IF W20-EAD NOT NUMERIC OR W20-EAD < 0                                
018100        MOVE '90'            TO W20-RETURN-CODE                           
018200        GO TO A0020-END.                                                  
018300     IF W20-CAPITAL-RATIO NOT NUMERIC                                     
018400        MOVE '90'            TO W20-RETURN-CODE                           
018500        GO TO A0020-END.                                                  
018600 A0020-END.                                                               
018700     EXIT.                                                                
018800*****************************************************************         
018900**   PASSO 1 - DEFAULT SU PD E LGD                              **        
019000*****************************************************************         
019100 A0030-DEFAULT-PD-LGD.                                                    
019200     MOVE W20-PD-IN           TO WK-PD.                                   
019300     IF WK-PD NOT > 0                                                     
019400        MOVE W20-PD-MINIMO    TO WK-PD.                                   
019500     MOVE W20-LGD-IN          TO WK-LGD.                                  
019600     IF WK-LGD NOT > 0                                                    
019700        MOVE W20-LGD-MINIMO   TO WK-LGD.                                  
019800     MOVE WK-PD               TO W20-PD-USED.                             
019900     MOVE WK-LGD              TO W20-LGD-USED.                            
020000 A0030-END.                                                               
020100     EXIT.                                                                
020200*****************************************************************         
020300**   PASSO 2 - SCADENZA EFFETTIVA M (1-5 ANNI)                  **        
020400*****************************************************************         
020500 A0040-MATURITY.                                                          
020600     MOVE W20-MATURITY-MONTHS TO WK-MESI.                                 
020700     IF WK-MESI > 0                                                       
020800        COMPUTE WK-M-ANNI = WK-MESI / 12                                  
020900        IF WK-M-ANNI < W20-MAT-MIN-ANNI                                   
021000           MOVE W20-MAT-MIN-ANNI TO WK-M-ANNI                             
021100        END-IF                                                            
021200        IF WK-M-ANNI > W20-MAT-MAX-ANNI                                   
021300           MOVE W20-MAT-MAX-ANNI TO WK-M-ANNI                             
021400        END-IF                                                            
021500     ELSE                                                                 
021600        MOVE W20-MAT-DEFAULT  TO WK-M-ANNI.                               
021700     MOVE WK-M-ANNI           TO W20-MATURITY-YEARS.                      
021800 A0040-END.                                                               
021900     EXIT.                                                                
022000*****************************************************************         
022100**   PASSO 3 - CORRELAZIONE DI VIGILANZA R                      **        
022200*****************************************************************         
022300 A0050-CORRELAZIONE.                                                      
022400     COMPUTE WK-EXP-X = -50 * WK-PD.                                      
022500     PERFORM B0510-CALC-EXP   THRU B0510-CALC-EXP-END.                    
022600*---------------------------------------------------------------*         
022700*    DENOMINATORE (1-E**-50) E' PRATICAMENTE 1 (E**-50 IRRISORIO)*        
022800*---------------------------------------------------------------*         
022900     COMPUTE WK-CDF-R = ( 1 - WK-EXP-R ) / 1.                             
023000     COMPUTE WK-R-CORR =                                                  
023100             0.12 * WK-CDF-R + 0.24 * ( 1 - WK-CDF-R ).                   
023200     MOVE WK-R-CORR           TO W20-CORRELATION-R.                       
023300 A0050-END.                                                               
023400     EXIT.                                                                
023500*****************************************************************         
023600**   PASSO 4 - PARAMETRO B(PD) PER AGGIUSTAMENTO DI SCADENZA    **        
023700*****************************************************************         
023800 A0060-MAT-ADJ-PARM.                                                      
023900     MOVE WK-PD               TO WK-LN-X.                                 
024000     PERFORM B0520-CALC-LN    THRU B0520-CALC-LN-END.                     
024100     COMPUTE WK-B-PARM =                                                  
024200             ( 0.11852 - 0.05478 * WK-LN-R ) ** 2.                        
024300     MOVE WK-B-PARM           TO W20-MAT-ADJ-B.                           
024400 A0060-END.                                                               
024500     EXIT.                                                                
024600*****************************************************************         
024700**   PASSO 5 - TERMINE ASRF T = G(PD)/RAD(1-R)+RAD(R/(1-R))*G999**        
024800*****************************************************************         
024900 A0070-TERMINE-ASRF.                                                      
025000     MOVE WK-PD               TO WK-INV-P.                                
025100     PERFORM B0540-CALC-INVCDF THRU B0540-CALC-INVCDF-END.                
025200     COMPUTE WK-SQRT-V = 1 - WK-R-CORR.                                   
025300     PERFORM B0500-CALC-SQRT  THRU B0500-CALC-SQRT-END.                   
025400     COMPUTE WK-T-ASRF = WK-INV-X / WK-SQRT-G.                            
025500     COMPUTE WK-SQRT-V = WK-R-CORR / ( 1 - WK-R-CORR ).                   
025600     PERFORM B0500-CALC-SQRT  THRU B0500-CALC-SQRT-END.                   
025700     COMPUTE WK-T-ASRF = WK-T-ASRF + ( WK-SQRT-G * W20-G-0999 ).          
025800 A0070-END.                                                               
025900     EXIT.                                                                
026000*****************************************************************         
026100**   PASSO 6 - K NON AGGIUSTATO = LGD*N(T) - PD*LGD            **         
026200*****************************************************************         
026300 A0080-K-NON-AGG.                                                         
026400     MOVE WK-T-ASRF           TO WK-CDF-X.                                
026500     PERFORM B0530-CALC-NORMCDF THRU B0530-CALC-NORMCDF-END.              
026600     COMPUTE WK-K-UNADJ =                                                 
026700             ( WK-LGD * WK-CDF-R ) - ( WK-PD * WK-LGD ).                  
026800 A0080-END.                                                               
026900     EXIT.                                                                
027000*****************************************************************         
027100**   PASSO 7/8 - AGGIUSTAMENTO DI SCADENZA E K AGGIUSTATO      **         
027200*****************************************************************         
027300 A0090-K-AGGIUSTATO.                                                      
027400     COMPUTE WK-DENOM = 1 - ( 1.5 * WK-B-PARM ).                          
027500     IF WK-DENOM NOT > 0                                                  
027600        MOVE 0.0000000001    TO WK-DENOM.                                 
027700     COMPUTE WK-MA = ( 1 + ( ( WK-M-ANNI - 2.5 ) * WK-B-PARM ) )          
027800             / WK-DENOM.                                                  
027900     COMPUTE WK-K-ADJ = WK-K-UNADJ * WK-MA.                               
028000     MOVE WK-K-UNADJ           TO W20-K-UNADJUSTED.                       
028100     MOVE WK-K-ADJ             TO W20-K-ADJUSTED.                         
028200 A0090-END.                                                               
028300     EXIT.                                                                
028400*****************************************************************         
028500**   PASSO 9/10/11 - RWA = 12,5*1,06*K_ADJ*EAD, CAPITALE, RW    **        
028600*****************************************************************         
028700 A0100-RWA-CAPITALE.                                                      
028800     COMPUTE W20-RWA ROUNDED =                                            
028900             W20-FATTORE-125 * W20-SCALA-IRB * WK-K-ADJ * W20-EAD.        
029000     COMPUTE W20-CAPITAL ROUNDED =                                        
029100             W20-RWA * W20-CAPITAL-RATIO.                                 
029200     IF W20-EAD > 0                                                       
029300        COMPUTE W20-RISK-WEIGHT ROUNDED = W20-RWA / W20-EAD               
029400     ELSE                                                                 
029500        MOVE 0                TO W20-RISK-WEIGHT.                         
029600 A0100-END.                                                               
029700     EXIT.                                                                
029800*****************************************************************         
029900**   RADICE QUADRATA PER NEWTON-RAPHSON (12 ITERAZIONI FISSE)  **         
030000*****************************************************************         
030100 B0500-CALC-SQRT.                                                         
030200     IF WK-SQRT-V NOT > 0                                                 
030300        MOVE 0                TO WK-SQRT-G                                
030400        GO TO B0500-CALC-SQRT-END.                                        
030500     MOVE WK-SQRT-V           TO WK-SQRT-G.                               
030600     PERFORM B0501-SQRT-ITER THRU B0501-SQRT-ITER-END 12 TIMES.           
030700 B0500-CALC-SQRT-END.                                                     
030800     EXIT.                                                                
030900 B0501-SQRT-ITER.                                                         
031000     COMPUTE WK-SQRT-G = ( WK-SQRT-G +                                    
031100             ( WK-SQRT-V / WK-SQRT-G ) ) / 2.                             
031200 B0501-SQRT-ITER-END.                                                     
031300     EXIT.                                                                
031400*****************************************************************         
031500**   ESPONENZIALE E^X - RIDUZIONE A META' PIU' SERIE DI TAYLOR **         
031600*****************************************************************         
031700 B0510-CALC-EXP.                                                          
031800     MOVE WK-EXP-X            TO WK-EXP-Y.                                
031900     MOVE 0                   TO WK-EXP-K.                                
032000 B0511-EXP-REDUCE.                                                        
032100     IF WK-EXP-Y < -0.1 OR WK-EXP-Y > 0.1                                 
032200        DIVIDE WK-EXP-Y BY 2 GIVING WK-EXP-Y                              
032300        ADD 1 TO WK-EXP-K                                                 
032400        GO TO B0511-EXP-REDUCE.                                           
032500     COMPUTE WK-EXP-R = 1 + WK-EXP-Y                                      
032600                   + ( ( WK-EXP-Y ** 2 ) / 2 )                            
032700                   + ( ( WK-EXP-Y ** 3 ) / 6 )                            
032800                   + ( ( WK-EXP-Y ** 4 ) / 24 )                           
032900                   + ( ( WK-EXP-Y ** 5 ) / 120 ).                         
033000     PERFORM B0512-EXP-SQUARE THRU B0512-EXP-SQUARE-END                   
033100             WK-EXP-K TIMES.                                              
033200 B0510-CALC-EXP-END.                                                      
033300     EXIT.                                                                
033400 B0512-EXP-SQUARE.                                                        
033500     COMPUTE WK-EXP-R = WK-EXP-R * WK-EXP-R.                              
033600 B0512-EXP-SQUARE-END.                                                    
033700     EXIT.                                                                
033800*****************************************************************         
033900**   LOGARITMO NATURALE LN(X) - RIDUZIONE A RADICE PIU' SERIE  **         
034000*****************************************************************         
034100 B0520-CALC-LN.                                                           
034200     MOVE WK-LN-X             TO WK-LN-Y.                                 
034300     MOVE 0                   TO WK-LN-K.                                 
034400 B0521-LN-REDUCE.                                                         
034500     IF WK-LN-Y < 0.9 OR WK-LN-Y > 1.1                                    
034600        MOVE WK-LN-Y          TO WK-SQRT-V                                
034700        PERFORM B0500-CALC-SQRT THRU B0500-CALC-SQRT-END                  
034800        MOVE WK-SQRT-G        TO WK-LN-Y                                  
034900        ADD 1 TO WK-LN-K                                                  
035000        GO TO B0521-LN-REDUCE.                                            
035100     COMPUTE WK-LN-Z = ( WK-LN-Y - 1 ) / ( WK-LN-Y + 1 ).                 
035200     COMPUTE WK-LN-R = 2 * ( WK-LN-Z                                      
035300                   + ( ( WK-LN-Z ** 3 ) / 3 )                             
035400                   + ( ( WK-LN-Z ** 5 ) / 5 )                             
035500                   + ( ( WK-LN-Z ** 7 ) / 7 )                             
035600                   + ( ( WK-LN-Z ** 9 ) / 9 ) ).                          
035700     COMPUTE WK-LN-R = WK-LN-R * ( 2 ** WK-LN-K ).                        
035800 B0520-CALC-LN-END.                                                       
035900     EXIT.                                                                
036000*****************************************************************         
036100**   CDF NORMALE STANDARD N(X) - APPROSSIMAZIONE ABRAMOWITZ     **        
036200*****************************************************************         
036300 B0530-CALC-NORMCDF.                                                      
036400     IF WK-CDF-X < 0                                                      
036500        COMPUTE WK-EXP-X = WK-CDF-X                                       
036600     ELSE                                                                 
036700        COMPUTE WK-EXP-X = - WK-CDF-X.                                    
036800     COMPUTE WK-EXP-X = ( WK-EXP-X * WK-EXP-X ) / -2.                     
036900     PERFORM B0510-CALC-EXP   THRU B0510-CALC-EXP-END.                    
037000     COMPUTE WK-CDF-PHI = WK-EXP-R / W20-ND-SQ2PI.                        
037100     IF WK-CDF-X < 0                                                      
037200        COMPUTE WK-CDF-K = 1 /                                            
037300                ( 1 + ( W20-ND-K-CST * ( - WK-CDF-X ) ) )                 
037400     ELSE                                                                 
037500        COMPUTE WK-CDF-K = 1 /                                            
037600                ( 1 + ( W20-ND-K-CST * WK-CDF-X ) ).                      
037700     COMPUTE WK-CDF-POLY =                                                
037800             ( ( ( ( W20-ND-A5-C * WK-CDF-K                               
037900                 + W20-ND-A4-C ) * WK-CDF-K                               
038000                 + W20-ND-A3-C ) * WK-CDF-K                               
038100                 + W20-ND-A2-C ) * WK-CDF-K                               
038200                 + W20-ND-A1-C ) * WK-CDF-K.                              
038300     IF WK-CDF-X >= 0                                                     
038400        COMPUTE WK-CDF-R = 1 - ( WK-CDF-PHI * WK-CDF-POLY )               
038500     ELSE                                                                 
038600        COMPUTE WK-CDF-R = WK-CDF-PHI * WK-CDF-POLY.                      
038700 B0530-CALC-NORMCDF-END.                                                  
038800     EXIT.                                                                
038900*****************************************************************         
039000**   INVERSA CDF NORMALE G(P) - APPROSSIMAZIONE RAZIONALE ACKLAM**        
039100*****************************************************************         
039200 B0540-CALC-INVCDF.                                                       
039300     IF WK-INV-P < W20-AK-PLOW                                            
039400        MOVE WK-INV-P         TO WK-LN-X                                  
039500        PERFORM B0520-CALC-LN THRU B0520-CALC-LN-END                      
039600        COMPUTE WK-SQRT-V = -2 * WK-LN-R                                  
039700        PERFORM B0500-CALC-SQRT THRU B0500-CALC-SQRT-END                  
039800        MOVE WK-SQRT-G        TO WK-INV-Q                                 
039900        COMPUTE WK-INV-X =                                                
040000           ( ( ( ( ( W20-AK-C1-C * WK-INV-Q + W20-AK-C2-C )               
040100                   * WK-INV-Q + W20-AK-C3-C )                             
040200                   * WK-INV-Q + W20-AK-C4-C )                             
040300                   * WK-INV-Q + W20-AK-C5-C )                             
040400                   * WK-INV-Q + W20-AK-C6-C ) /                           
040500           ( ( ( ( W20-AK-D1-C * WK-INV-Q + W20-AK-D2-C )                 
040600                   * WK-INV-Q + W20-AK-D3-C )                             
040700                   * WK-INV-Q + W20-AK-D4-C )                             
040800                   * WK-INV-Q + 1 )                                       
040900        GO TO B0540-CALC-INVCDF-END.                                      
041000     IF WK-INV-P > ( 1 - W20-AK-PLOW )                                    
041100        COMPUTE WK-LN-X = 1 - WK-INV-P                                    
041200        PERFORM B0520-CALC-LN THRU B0520-CALC-LN-END                      
041300        COMPUTE WK-SQRT-V = -2 * WK-LN-R                                  
041400        PERFORM B0500-CALC-SQRT THRU B0500-CALC-SQRT-END                  
041500        MOVE WK-SQRT-G        TO WK-INV-Q                                 
041600        COMPUTE WK-INV-X =                                                
041700         -( ( ( ( ( W20-AK-C1-C * WK-INV-Q + W20-AK-C2-C )                
041800                   * WK-INV-Q + W20-AK-C3-C )                             
041900                   * WK-INV-Q + W20-AK-C4-C )                             
042000                   * WK-INV-Q + W20-AK-C5-C )                             
042100                   * WK-INV-Q + W20-AK-C6-C ) /                           
042200           ( ( ( ( W20-AK-D1-C * WK-INV-Q + W20-AK-D2-C )                 
042300                   * WK-INV-Q + W20-AK-D3-C )                             
042400                   * WK-INV-Q + W20-AK-D4-C )                             
042500                   * WK-INV-Q + 1 )                                       
042600        GO TO B0540-CALC-INVCDF-END.                                      
042700     COMPUTE WK-INV-Q = WK-INV-P - 0.5.                                   
042800     COMPUTE WK-INV-R = WK-INV-Q * WK-INV-Q.                              
042900     COMPUTE WK-INV-X =                                                   
043000        ( ( ( ( ( W20-AK-A1-C * WK-INV-R + W20-AK-A2-C )                  
043100                * WK-INV-R + W20-AK-A3-C )                                
043200                * WK-INV-R + W20-AK-A4-C )                                
043300                * WK-INV-R + W20-AK-A5-C )                                
043400                * WK-INV-R + W20-AK-A6-C ) * WK-INV-Q /                   
043500        ( ( ( ( ( W20-AK-B1-C * WK-INV-R + W20-AK-B2-C )                  
043600                * WK-INV-R + W20-AK-B3-C )                                
043700                * WK-INV-R + W20-AK-B4-C )                                
043800                * WK-INV-R + W20-AK-B5-C )                                
043900                * WK-INV-R + 1 ).                                         
044000 B0540-CALC-INVCDF-END.                                                   
044100     EXIT.                                                                
