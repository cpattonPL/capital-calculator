000100*---------------------------------------------------------------*         
000200*  RCTB040   TABELLE RISK WEIGHT STANDARDIZED (BASEL II/III)  *           
000300*    CARICATE STATICHE VIA VALUE E RILETTE CON REDEFINES,      *          
000400*    RIGHE = SV/BK/CO, COLONNE = FASCE RATING 01,02,03,04,05,UN *         
000500*---------------------------------------------------------------*         
000600 01  RCTB040-BASEL2-LOAD.                                                 
000700     03  FILLER  PIC 9V9(05) VALUE 0.00000.                               
000800     03  FILLER  PIC 9V9(05) VALUE 0.20000.                               
000900     03  FILLER  PIC 9V9(05) VALUE 0.50000.                               
001000     03  FILLER  PIC 9V9(05) VALUE 1.00000.                               
001100     03  FILLER  PIC 9V9(05) VALUE 1.50000.                               
001200     03  FILLER  PIC 9V9(05) VALUE 1.00000.                               
001300     03  FILLER  PIC 9V9(05) VALUE 0.20000.                               
001400     03  FILLER  PIC 9V9(05) VALUE 0.50000.                               
001500     03  FILLER  PIC 9V9(05) VALUE 1.00000.                               
001600     03  FILLER  PIC 9V9(05) VALUE 1.00000.                               
001700     03  FILLER  PIC 9V9(05) VALUE 1.50000.                               
001800     03  FILLER  PIC 9V9(05) VALUE 1.00000.                               
001900     03  FILLER  PIC 9V9(05) VALUE 0.20000.                               
002000     03  FILLER  PIC 9V9(05) VALUE 0.50000.                               
002100     03  FILLER  PIC 9V9(05) VALUE 1.00000.                               
002200     03  FILLER  PIC 9V9(05) VALUE 1.00000.                               
002300     03  FILLER  PIC 9V9(05) VALUE 1.50000.                               
002400     03  FILLER  PIC 9V9(05) VALUE 1.00000.                               
002500 01  RCTB040-BASEL2-TAB REDEFINES RCTB040-BASEL2-LOAD.                    
002600     03  RCTB040-B2-ROW  OCCURS 3 TIMES INDEXED BY RCTB040-B2-RIX.        
002700         05  RCTB040-B2-RW   OCCURS 6 TIMES PIC 9V9(05)                   
002800                                  INDEXED BY RCTB040-B2-CIX.              
002900*---------------------------------------------------------------*         
003000 01  RCTB040-BASEL3-LOAD.                                                 
003100     03  FILLER  PIC 9V9(05) VALUE 0.00000.                               
003200     03  FILLER  PIC 9V9(05) VALUE 0.20000.                               
003300     03  FILLER  PIC 9V9(05) VALUE 0.50000.                               
003400     03  FILLER  PIC 9V9(05) VALUE 1.00000.                               
003500     03  FILLER  PIC 9V9(05) VALUE 1.50000.                               
003600     03  FILLER  PIC 9V9(05) VALUE 1.00000.                               
003700     03  FILLER  PIC 9V9(05) VALUE 0.20000.                               
003800     03  FILLER  PIC 9V9(05) VALUE 0.50000.                               
003900     03  FILLER  PIC 9V9(05) VALUE 1.00000.                               
004000     03  FILLER  PIC 9V9(05) VALUE 1.00000.                               
004100     03  FILLER  PIC 9V9(05) VALUE 1.50000.                               
004200     03  FILLER  PIC 9V9(05) VALUE 1.00000.                               
004300     03  FILLER  PIC 9V9(05) VALUE 0.75000.                               
004400     03  FILLER  PIC 9V9(05) VALUE 0.75000.                               
004500     03  FILLER  PIC 9V9(05) VALUE 0.75000.                               
004600     03  FILLER  PIC 9V9(05) VALUE 1.00000.                               
004700     03  FILLER  PIC 9V9(05) VALUE 1.00000.                               
004800     03  FILLER  PIC 9V9(05) VALUE 1.00000.                               
004900 01  RCTB040-BASEL3-TAB REDEFINES RCTB040-BASEL3-LOAD.                    
005000     03  RCTB040-B3-ROW  OCCURS 3 TIMES INDEXED BY RCTB040-B3-RIX.        
005100         05  RCTB040-B3-RW   OCCURS 6 TIMES PIC 9V9(05)                   
005200                                  INDEXED BY RCTB040-B3-CIX.              
005300*---------------------------------------------------------------*         
005400*    RIGA 1=SOVRANO/BANCA CENTRALE  2=BANCA  3=CORPORATE        *         
005500*    COLONNA 1=01 2=02 3=03 4=04 5=05 6=UNRATED                 *         
005600*    RETAIL, MUTUO RESIDENZIALE, IMMOBILI COMMERCIALI E ALTRO   *         
005700*    NON SONO TABELLARI - REGOLE A FLAG IN RC3B0040             *         
005800*---------------------------------------------------------------*         
