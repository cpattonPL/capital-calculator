000100*---------------------------------------------------------------*         
000200*  RCTB050   TABELLA RISK WEIGHT PLACEHOLDER SECURITIZATION    *          
000300*    CARICATA STATICA VIA VALUE E RILETTA CON REDEFINES         *         
000400*---------------------------------------------------------------*         
000500 01  RCTB050-APPR-LOAD.                                                   
000600     03  FILLER  PIC X(04)     VALUE 'SSFA'.                              
000700     03  FILLER  PIC 9V9(05)   VALUE 0.50000.                             
000800     03  FILLER  PIC X(04)     VALUE 'SECS'.                              
000900     03  FILLER  PIC 9V9(05)   VALUE 1.00000.                             
001000     03  FILLER  PIC X(04)     VALUE 'ERBA'.                              
001100     03  FILLER  PIC 9V9(05)   VALUE 0.75000.                             
001200     03  FILLER  PIC X(04)     VALUE 'SIRB'.                              
001300     03  FILLER  PIC 9V9(05)   VALUE 0.60000.                             
001400 01  RCTB050-APPR-TAB REDEFINES RCTB050-APPR-LOAD.                        
001500     03  RCTB050-ENTRY  OCCURS 4 TIMES INDEXED BY RCTB050-IX.             
001600         05  RCTB050-APPROACH-CD   PIC X(04).                             
001700         05  RCTB050-RISK-WEIGHT   PIC 9V9(05).                           
001800*---------------------------------------------------------------*         
001900*    SSFA=0.50  SEC-SA(SECS)=1.00  SEC-ERBA(ERBA)=0.75          *         
002000*    SEC-IRB(SIRB)=0.60 - CAPITAL RATIO SEMPRE 0.08 FISSO       *         
002100*---------------------------------------------------------------*         
