000100*---------------------------------------------------------------*         
000200*  RC0500EC  INGRESSO STANDARD ROUTINE DI CALCOLO (COMMAREA)   *          
000300*    RIUTILIZZATA DA TUTTE LE ROUTINE RC3B0xxx                 *          
000400*---------------------------------------------------------------*         
000500 LINKAGE SECTION.                                                         
000600 01  WRK-COMMAREA              PIC X(200).                                
000700*---------------------------------------------------------------*         
000800*  PROCEDURE DIVISION                                           *         
000900*---------------------------------------------------------------*         
001000 PROCEDURE DIVISION USING WRK-COMMAREA.                                   
001100 INIZIO-PGM.                                                              
001200     MOVE WRK-COMMAREA         TO WS-COMMAREA-IN.                         
001300*---------------------------------------------------------------*         
