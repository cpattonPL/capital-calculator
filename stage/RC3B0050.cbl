000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    RC3B0050.                                                 
000300 AUTHOR.        A. FERRANTE.                                              
000400 INSTALLATION.  SERVIZI ELABORAZIONE DATI - SETTORE CREDITO.              
000500 DATE-WRITTEN.  03/02/1990.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO INTERNO - VIETATA LA DIVULGAZIONE ESTERNA.            
000800*---------------------------------------------------------------*         
000900*                                                               *         
001000*  *******  **   **  **  *****  **  **                          *         
001100*  **   **  **   **  **  **     ** **          PRODOTTO         *         
001200*  **   **  **   **  **  **     ***       CAPITALE DI VIGILANZA *         
001300*  ** * **  **   **  **  **     ** **                           *         
001400*  *******  *******  **  *****  **  **                          *         
001500*       *                                                       *         
001600*                                                                *        
001700*---------------------------------------------------------------*         
001800*  RC3B0050   ROUTINE RISK WEIGHT PLACEHOLDER SECURITIZATION   *          
001900*             (SSFA / SEC-SA / SEC-ERBA / SEC-IRB) - PROVVISORIA*         
002000*             IN ATTESA DEL MODELLO COMPLETO DI CARTOLARIZZAZ.  *         
002100*---------------------------------------------------------------*         
002200*                    MODIFICATIONS LOG                          *         
002300*---------------------------------------------------------------*         
002400* 03/02/90 AF  RICH.0310  PRIMA STESURA - SOLO APPROCCIO SSFA    *        
002500* 19/07/90 AF  RICH.0325  AGGIUNTO APPROCCIO SEC-SA              *        
002600* 14/01/91 GB  RICH.0340  AGGIUNTO APPROCCIO SEC-ERBA            *        
002700* 28/06/91 GB  RICH.0351  AGGIUNTO APPROCCIO SEC-IRB             *        
002800* 09/12/91 PM  RICH.0362  NORMALIZZAZIONE CREDIT ENHANCEMENT     *        
002900* 22/05/92 PM  RICH.0371  ADEGUAMENTO COMMAREA A NUOVO TRACCIATO *        
003000* 11/11/92 AF  RICH.0389  ARMONIZZATO CON ROUTINE RC3B0040  *     MGVCPC  
003100* 30/04/93 GB  RICH.0401  VERIFICATO CONTRO TAVOLE DI TEST  *     XBDN01  
003200* 17/10/98 PM  RICH.0499  CAMPI DATA A 4 CIFRE (Y2K)        *     RV0600  
003300* 05/03/99 PM  RICH.0503  TEST DI REGRESSIONE Y2K SUPERATO  *     RV0600  
003400* 20/08/01 AF  RICH.0358  NESSUN IMPATTO Y2K RESIDUO-CHIUSO *     PM0811  
003500* 08/01/04 AF  RICH.0420  RIALLINEATO A NUOVO STANDARD COBOL*     EXPAND  
003600* 26/06/08 GB  RICH.0475  NESSUNA MODIFICA FUNZIONALE-RIORDINO*   PANZ    
003700*---------------------------------------------------------------*         
003800 ENVIRONMENT DIVISION.                                                    
003900 CONFIGURATION SECTION.                                                   
004000 SPECIAL-NAMES.                                                           
004100     C01 IS TOP-OF-FORM                                                   
004200     CLASS W50-CLASSE-ALFA IS 'A' THRU 'Z'                                
004300     UPSI-0.                                                              
004400 DATA DIVISION.                                                           
004500 WORKING-STORAGE SECTION.                                                 
004600 01  W50-COSTANTI.                                                        
004700     03  W50-CAPITAL-RATIO     PIC 9V9(05)    VALUE 0.08000.              
004800     03  W50-ENH-LIMITE        PIC 9V9(05)    VALUE 1.00000.              
004900 01  W50-APPOGGI.                                                         
005000     03  W50-IX-TAB            PIC 9(02)      COMP.                       
005100     03  W50-CONTA-CHIAMATE    PIC 9(07)      COMP.                       
005200 01  W50-APPOGGI-X REDEFINES W50-APPOGGI.                                 
005300     03  FILLER                PIC X(09).                                 
005400 01  W50-SEGNALI.                                                         
005500     03  W50-SW-TROVATO        PIC X(01)      VALUE 'N'.                  
005600         88  W50-TROVATO                VALUE 'S'.                        
005700         88  W50-NON-TROVATO            VALUE 'N'.                        
005800*---------------------------------------------------------------*         
005900*  TAVOLA RISK WEIGHT PLACEHOLDER - LETTA DA RCTB050            *         
006000*---------------------------------------------------------------*         
006100 COPY  RCTB050.                                                           
006200 01  W50-COSTANTI-X REDEFINES W50-COSTANTI.                               
006300     03  FILLER                PIC X(10).                                 
006400*---------------------------------------------------------------*         
006500*  COMMAREA SPECIFICA DI QUESTA ROUTINE (SECZN CALC)            *         
006600*---------------------------------------------------------------*         
006700 COPY  RCW050RC.                                                          
006800 01  W50-COMMAREA-X REDEFINES WS-COMMAREA-IN.                             
006900     03  FILLER                PIC X(66).                                 
007000*---------------------------------------------------------------*         
007100*  INGRESSO STANDARD ROUTINE (COMMAREA) - COPY COMUNE RC3B0xxx  *         
007200*---------------------------------------------------------------*         
007300 COPY  RC0500EC.                                                          
007400     ADD 1                   TO W50-CONTA-CHIAMATE.                       
007500     PERFORM A0010-ELABORA   THRU A0010-END.                              
007600*---------------------------------------------------------------*         
007700*  USCITA STANDARD ROUTINE (COMMAREA) - COPY COMUNE RC3B0xxx    *         
007800*---------------------------------------------------------------*         
007900     COPY  RC0500FC.                                                      
008000*****************************************************************         
008100**   ELABORAZIONE PRINCIPALE                                   **         
008200*****************************************************************         
008300 A0010-ELABORA.                                                           
008400     MOVE '00'               TO W50-RETURN-CODE.                          
008500     PERFORM A0020-NORMALIZZA THRU A0020-END.                             
008600     PERFORM A0030-LOOKUP-TAVOLA THRU A0030-END.                          
008700     IF W50-OK                                                            
008800        PERFORM A0040-RWA-CAPITALE THRU A0040-END.                        
008900 A0010-END.                                                               
009000     EXIT.                                                                
009100*****************************************************************         
009200**   NORMALIZZAZIONE CREDIT ENHANCEMENT (NON USATO NEL CALCOLO)**         
009300*****************************************************************         
009400 A0020-NORMALIZZA.                                                        
009500     COMPUTE W50-CREDIT-ENH-NORM = W50-CREDIT-ENH-PCT / 100.              
009600     IF W50-CREDIT-ENH-NORM > W50-ENH-LIMITE                              
009700        MOVE W50-ENH-LIMITE  TO W50-CREDIT-ENH-NORM.                      
009800 A0020-END.                                                               
009900     EXIT.                                                                
010000*****************************************************************         
010100**   LOOKUP RISK WEIGHT PLACEHOLDER PER APPROCCIO               **        
010200*****************************************************************         
010300 A0030-LOOKUP-TAVOLA.                                                     
010400     SET W50-NON-TROVATO     TO TRUE.                                     
010500     SET RCTB050-IX          TO 1.                                        
010600     SEARCH RCTB050-ENTRY                                                 
010700        AT END                                                            
010800           SET W50-NON-TROVATO TO TRUE                                    
010900        WHEN RCTB050-APPROACH-CD (RCTB050-IX) = W50-APPROACH-CD           
011000           SET W50-TROVATO      TO TRUE                                   
011100           MOVE RCTB050-RISK-WEIGHT (RCTB050-IX)                          
011200                                     TO W50-RISK-WEIGHT                   
011300     END-SEARCH.                                                          
011400     IF W50-NON-TROVATO                                                   
011500        MOVE '92'            TO W50-RETURN-CODE                           
011600        MOVE 'UNKNOWN '      TO W50-TREATMENT                             
011700     ELSE                                                                 
011800        MOVE W50-APPROACH-CD TO W50-TREATMENT.                            
011900 A0030-END.                                                               
012000     EXIT.                                                                
012100*****************************************************************         
012200**   RWA = ESPOSIZIONE * RISK WEIGHT, CAPITALE = RWA * 0,08    **         
012300*****************************************************************         
012400 A0040-RWA-CAPITALE.                                                      
012500     COMPUTE W50-RWA ROUNDED = W50-EXPOSURE-AMT * W50-RISK-WEIGHT.        
012600     COMPUTE W50-CAPITAL ROUNDED = W50-RWA * W50-CAPITAL-RATIO.           
012700 A0040-END.                                                               
012800     EXIT.                                                                
