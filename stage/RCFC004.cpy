000100*---------------------------------------------------------------*         
000200*  RCFC004    LAYOUT RISULTATO ESPOSIZIONE PRESTITO             *         
000300*---------------------------------------------------------------*         
000400*  RECORD FISSO 120 BYTE - FILE USCITA RISULTATI PRESTITO       *         
000500*---------------------------------------------------------------*         
000600 01  LOAN-RSLT-REC.                                                       
000700     03  LR-EXPOSURE-ID          PIC X(10).                               
000800     03  LR-APPROACH-CD          PIC X(02).                               
000900     03  LR-EXPOSURE-TYPE        PIC X(02).                               
001000*    RIPORTATO DALL'ESPOSIZIONE DI ORIGINE - SERVE AL REPORT              
001100*    PER IL CONTROL BREAK PER TIPO ESPOSIZIONE (RC3C0300)                 
001200     03  LR-TREATMENT            PIC X(12).                               
001300*    'STD-BASEL2' 'STD-BASEL3' 'IRB-F-CORP' 'IRB-STUB' 'ERROR'            
001400     03  LR-RISK-WEIGHT          PIC 9(02)V9(05).                         
001500*    RW USATO (STANDARDIZED/STUB); PER IRB CORPORATE E'                   
001600*    IL RW IMPLICITO = RWA / EAD                                          
001700     03  LR-EAD                  PIC S9(13)V99.                           
001800     03  LR-RWA                  PIC S9(13)V99.                           
001900     03  LR-CAPITAL              PIC S9(13)V99.                           
002000     03  LR-PD-USED              PIC 9V9(06).                             
002100     03  LR-LGD-USED             PIC 9V9(05).                             
002200     03  LR-MATURITY-YEARS       PIC 9(02)V9(04).                         
002300     03  LR-K-ADJUSTED           PIC 9V9(08).                             
002400     03  FILLER                  PIC X(14).                               
002500*    RISERVATO - PAREGGIA IL RECORD A 120 BYTE                            
