000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    RC3C0100.                                                 
000300 AUTHOR.        A. FERRANTE.                                              
000400 INSTALLATION.  SERVIZI ELABORAZIONE DATI - SETTORE CREDITO.              
000500 DATE-WRITTEN.  12/09/1991.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO INTERNO - VIETATA LA DIVULGAZIONE ESTERNA.            
000800*---------------------------------------------------------------*         
000900*                                                               *         
001000*  *******  **   **  **  *****  **  **                          *         
001100*  **   **  **   **  **  **     ** **          PRODOTTO         *         
001200*  **   **  **   **  **  **     ***       CAPITALE DI VIGILANZA *         
001300*  ** * **  **   **  **  **     ** **                           *         
001400*  *******  *******  **  *****  **  **                          *         
001500*       *                                                       *         
001600*                                                                *        
001700*---------------------------------------------------------------*         
001800*  RC3C0100   BATCH DISPATCH CALCOLO CAPITALE - ESPOSIZIONI     *         
001900*             PRESTITO: RICHIAMA LE ROUTINE EAD/RW/IRB E        *         
002000*             SCRIVE IL FILE RISULTATI PER LA STAMPA FINALE     *         
002100*---------------------------------------------------------------*         
002200*                    MODIFICATIONS LOG                          *         
002300*---------------------------------------------------------------*         
002400* 12/09/91 AF  RICH.0410  PRIMA STESURA BATCH DISPATCH           *        
002500* 30/01/92 AF  RICH.0422  AGGIUNTO CONFRONTO EAD-SIMPLE          *        
002600* 18/06/92 GB  RICH.0438  ACCUMULO TOTALI PER TIPO ESPOSIZIONE   *        
002700* 02/12/92 GB  RICH.0451  GESTIONE APPROCCIO NON VALIDO          *        
002800* 25/04/93 PM  RICH.0467  DEFAULT CAPITAL RATIO A 0,08           *        
002900* 09/10/93 PM  RICH.0480  SCRITTURA RECORD ERRORE CON ZERI       *        
003000* 14/03/94 AF  RICH.0495  ADEGUATO A TRACCIATO 122 BYTE          *        
003100* 28/08/94 AF  RICH.0510  ARMONIZZATO CON BATCH SECURIT.   *      MGVCPC  
003200* 11/02/95 GB  RICH.0521  VERIFICATO CONTRO PIANO DI TEST  *      XBDN01  
003300* 07/09/98 PM  RICH.0560  CAMPI DATA A 4 CIFRE (Y2K)       *      RV0600  
003400* 19/01/99 PM  RICH.0564  TEST DI REGRESSIONE Y2K SUPERATO *      RV0600  
003500* 03/06/01 AF  RICH.0580  NESSUN IMPATTO Y2K RESIDUO-CHIUSO*      PM0811  
003600* 22/11/03 AF  RICH.0610  RIALLINEATO A NUOVO STANDARD COBOL*     EXPAND  
003700* 05/05/09 GB  RICH.0640  ADEGUATO A NUOVI LIMITI IMPORTO  *      PANZ    
003800*---------------------------------------------------------------*         
003900 ENVIRONMENT DIVISION.                                                    
004000 CONFIGURATION SECTION.                                                   
004100 SPECIAL-NAMES.                                                           
004200     C01 IS TOP-OF-FORM                                                   
004300     CLASS W00-CLASSE-ALFA IS 'A' THRU 'Z'                                
004400     UPSI-0.                                                              
004500 INPUT-OUTPUT SECTION.                                                    
004600 FILE-CONTROL.                                                            
004700     SELECT PARM-FILE       ASSIGN TO DDPARMRC.                           
004800     SELECT LOAN-IN-FILE    ASSIGN TO DDLOANIN.                           
004900     SELECT LOAN-OUT-FILE   ASSIGN TO DDLOANOT.                           
005000 DATA DIVISION.                                                           
005100 FILE SECTION.                                                            
005200                                                                          
005300 FD  PARM-FILE                                                            
005400     LABEL RECORD STANDARD                                                
005500     RECORDING MODE IS F.                                                 
005600                                                                          
005700 01  RE-PARM                         PIC X(80).                           
005800                                                                          
005900 FD  LOAN-IN-FILE                                                         
006000     LABEL RECORD STANDARD                                                
006100     BLOCK CONTAINS 0 RECORDS                                             
006200     RECORDING MODE IS F.                                                 
006300                                                                          
006400 01  RE-LOAN-IN                      PIC X(122).                          
006500                                                                          
006600 FD  LOAN-OUT-FILE                                                        
006700     LABEL RECORD STANDARD                                                
006800     BLOCK CONTAINS 0 RECORDS                                             
006900     RECORDING MODE IS F.                                                 
007000                                                                          
007100 01  RE-LOAN-OUT                     PIC X(120).                          
007200                                                                          
007300 WORKING-STORAGE SECTION.                                                 
007400                                                                          
007500     COPY  RCFC003.                                                       
007600     COPY  RCFC001.                                                       
007700     COPY  RCFC004.                                                       
007800                                                                          
007900 01  W00-SW.                                                              
008000     03  W00-SW-PARM-END          PIC X(01)      VALUE 'N'.               
008100         88  W00-PARM-NO-END             VALUE 'N'.                       
008200         88  W00-PARM-YES-END            VALUE 'S'.                       
008300     03  W00-SW-LOAN-END           PIC X(01)      VALUE 'N'.              
008400         88  W00-LOAN-NO-END              VALUE 'N'.                      
008500         88  W00-LOAN-YES-END             VALUE 'S'.                      
008600                                                                          
008700 01  W00-COSTANTI.                                                        
008800     03  W00-RATIO-DEFAULT         PIC 9V9(05)    VALUE 0.08000.          
008900     03  W00-PGM-EAD-CCF        PIC X(08)   VALUE 'RC3B0010'.             
009000     03  W00-PGM-IRB-CORP       PIC X(08)   VALUE 'RC3B0020'.             
009100     03  W00-PGM-IRB-STUB       PIC X(08)   VALUE 'RC3B0030'.             
009200     03  W00-PGM-STD-RW         PIC X(08)   VALUE 'RC3B0040'.             
009300     03  W00-PGM-EAD-SIMPLE     PIC X(08)   VALUE 'RC3B0060'.             
009400     03  W00-COD-CORPORATE         PIC X(02)      VALUE 'CO'.             
009500                                                                          
009600 01  W00-CONTATORI.                                                       
009700     03  W00-CONTA-LETTI           PIC 9(07)      COMP VALUE 0.           
009800     03  W00-CONTA-ELABORATI       PIC 9(07)      COMP VALUE 0.           
009900     03  W00-CONTA-SCARTATI        PIC 9(07)      COMP VALUE 0.           
010000     03  W00-CONTA-DIVERGENZE      PIC 9(07)      COMP VALUE 0.           
010100                                                                          
010200 01  W00-TOTALI-TIPO.                                                     
010300     03  W00-TIPO-RIGA  OCCURS 7 TIMES INDEXED BY W00-TIPO-IX.            
010400         05  W00-TIPO-COD          PIC X(02).                             
010500         05  W00-TIPO-EAD          PIC S9(13)V99  VALUE 0.                
010600         05  W00-TIPO-RWA          PIC S9(13)V99  VALUE 0.                
010700         05  W00-TIPO-CAP          PIC S9(13)V99  VALUE 0.                
010800                                                                          
010900 01  W00-TIPO-CODICI-CARICO.                                              
011000     03  FILLER  PIC X(02)     VALUE 'SV'.                                
011100     03  FILLER  PIC X(02)     VALUE 'BK'.                                
011200     03  FILLER  PIC X(02)     VALUE 'CO'.                                
011300     03  FILLER  PIC X(02)     VALUE 'RT'.                                
011400     03  FILLER  PIC X(02)     VALUE 'RM'.                                
011500     03  FILLER  PIC X(02)     VALUE 'CR'.                                
011600     03  FILLER  PIC X(02)     VALUE 'OT'.                                
011700 01  W00-TIPO-CODICI REDEFINES W00-TIPO-CODICI-CARICO.                    
011800     03  W00-TIPO-COD-TAB  OCCURS 7 TIMES PIC X(02)                       
011900                               INDEXED BY W00-TIPO-CIX.                   
012000                                                                          
012100 01  W00-APPOGGI.                                                         
012200     03  WK00-EAD-CCF              PIC S9(13)V99  VALUE 0.                
012300     03  WK00-EAD-SIMPLE           PIC S9(13)V99  VALUE 0.                
012400     03  WK00-DIFFERENZA           PIC S9(13)V99  VALUE 0.                
012500                                                                          
012600 01  W00-CONTATORI-X REDEFINES W00-CONTATORI.                             
012700     03  FILLER                    PIC X(28).                             
012800 01  W00-COSTANTI-X REDEFINES W00-COSTANTI.                               
012900     03  FILLER                    PIC X(47).                             
013000                                                                          
013100*---------------------------------------------------------------*         
013200*  COMMAREE DELLE ROUTINE DI CALCOLO CHIAMATE IN QUESTO BATCH   *         
013300*  (RINOMINATE IN COPY PER EVITARE DUPLICAZIONE WS-COMMAREA-IN) *         
013400*---------------------------------------------------------------*         
013500 COPY  RCW010RC  REPLACING  WS-COMMAREA-IN  BY  W10-COMMAREA-WS.          
013600 COPY  RCW020RC  REPLACING  WS-COMMAREA-IN  BY  W20-COMMAREA-WS.          
013700 COPY  RCW030RC  REPLACING  WS-COMMAREA-IN  BY  W30-COMMAREA-WS.          
013800 COPY  RCW040RC  REPLACING  WS-COMMAREA-IN  BY  W40-COMMAREA-WS.          
013900 COPY  RCW060RC  REPLACING  WS-COMMAREA-IN  BY  W60-COMMAREA-WS.          
014000                                                                          
014100 01  WRK-COMMAREA-010      PIC X(200).                                    
014200 01  WRK-COMMAREA-020      PIC X(200).                                    
014300 01  WRK-COMMAREA-030      PIC X(200).                                    
014400 01  WRK-COMMAREA-040      PIC X(200).                                    
014500 01  WRK-COMMAREA-060      PIC X(200).                                    
014600                                                                          
014700 PROCEDURE DIVISION.                                                      
014800 INIZIO-PGM.                                                              
014900     PERFORM 100000-START     THRU 100000-END.                            
015000     PERFORM 200000-PROCESS   THRU 200000-END.                            
015100     PERFORM 300000-END-RUN   THRU 300000-EXIT.                           
015200*****************************************************************         
015300**   APERTURA FILE E LETTURA SCHEDA PARAMETRO                  **         
015400*****************************************************************         
015500 100000-START.                                                            
015600                                                                          
015700     SET W00-LOAN-NO-END   TO TRUE.                                       
015800     SET W00-PARM-NO-END   TO TRUE.                                       
015900                                                                          
016000     PERFORM 110000-INIT-TOTALI-TIPO THRU 110000-END.                     
016100                                                                          
016200     OPEN INPUT  PARM-FILE.                                               
016300     PERFORM 120000-LEGGI-PARM THRU 120000-END.                           
016400     CLOSE PARM-FILE.                                                     
016500                                                                          
016600     OPEN INPUT  LOAN-IN-FILE                                             
016700          OUTPUT LOAN-OUT-FILE.                                           
016800                                                                          
016900     PERFORM 210000-READ-LOAN THRU 210000-END.                            
017000 100000-END.                                                              
017100     EXIT.                                                                
017200*****************************************************************         
017300**   CARICA I CODICI TIPO ESPOSIZIONE NELLA TAVOLA DEI TOTALI  **         
017400*****************************************************************         
017500 110000-INIT-TOTALI-TIPO.                                                 
017600                                                                          
017700     SET W00-TIPO-IX TO 1.                                                
017800     SET W00-TIPO-CIX TO 1.                                               
017900     PERFORM 110010-INIT-RIGA THRU 110010-END 7 TIMES.                    
018000 110000-END.                                                              
018100     EXIT.                                                                
018200*****************************************************************         
018300 110010-INIT-RIGA.                                                        
018400                                                                          
018500     MOVE W00-TIPO-COD-TAB (W00-TIPO-CIX)                                 
018600                              TO W00-TIPO-COD (W00-TIPO-IX).              
018700     SET W00-TIPO-IX   UP BY 1.                                           
018800     SET W00-TIPO-CIX  UP BY 1.                                           
018900 110010-END.                                                              
019000     EXIT.                                                                
019100*****************************************************************         
019200**   LEGGE LA SCHEDA PARAMETRO OPZIONALE - DEFAULT 0,08 SE      **        
019300**   ASSENTE O A ZERO                                           **        
019400*****************************************************************         
019500 120000-LEGGI-PARM.                                                       
019600                                                                          
019700     MOVE W00-RATIO-DEFAULT  TO PR-CAPITAL-RATIO.                         
019800                                                                          
019900     READ PARM-FILE INTO PARM-REC                                         
020000         AT END                                                           
020100             SET W00-PARM-YES-END TO TRUE                                 
020200         NOT AT END                                                       
020300             CONTINUE                                                     
020400     END-READ.                                                            
020500                                                                          
020600     IF W00-PARM-NO-END                                                   
020700        IF PR-CAPITAL-RATIO = 0                                           
020800           MOVE W00-RATIO-DEFAULT TO PR-CAPITAL-RATIO                     
020900        END-IF                                                            
021000     ELSE                                                                 
021100        MOVE W00-RATIO-DEFAULT TO PR-CAPITAL-RATIO.                       
021200 120000-END.                                                              
021300     EXIT.                                                                
021400*****************************************************************         
021500**   CICLO PRINCIPALE - UNA ESPOSIZIONE PER ITERAZIONE          **        
021600*****************************************************************         
021700 200000-PROCESS.                                                          
021800                                                                          
021900 200010-PROCESS-LOOP.                                                     
022000                                                                          
022100     IF W00-LOAN-YES-END                                                  
022200        GO TO 200000-END.                                                 
022300                                                                          
022400     ADD 1 TO W00-CONTA-LETTI.                                            
022500                                                                          
022600     PERFORM 220000-CALC-AND-WRITE THRU 220000-END.                       
022700                                                                          
022800     PERFORM 210000-READ-LOAN THRU 210000-END.                            
022900                                                                          
023000     GO TO 200010-PROCESS-LOOP.                                           
023100                                                                          
023200 200000-END.                                                              
023300     EXIT.                                                                
023400*****************************************************************         
023500 210000-READ-LOAN.                                                        
023600                                                                          
023700     READ LOAN-IN-FILE INTO LOAN-EXP-REC                                  
023800         AT END                                                           
023900             SET W00-LOAN-YES-END TO TRUE                                 
024000         NOT AT END                                                       
024100             CONTINUE                                                     
024200     END-READ.                                                            
024300 210000-END.                                                              
024400     EXIT.                                                                
024500*****************************************************************         
024600**   CALCOLA EAD, RW, RWA, CAPITALE PER UNA ESPOSIZIONE PRESTITO**        
024700*****************************************************************         
024800 220000-CALC-AND-WRITE.                                                   
024900                                                                          
025000     INITIALIZE LOAN-RSLT-REC.                                            
025100     MOVE LE-EXPOSURE-ID     TO LR-EXPOSURE-ID.                           
025200     MOVE LE-APPROACH-CD     TO LR-APPROACH-CD.                           
025300     MOVE LE-EXPOSURE-TYPE   TO LR-EXPOSURE-TYPE.                         
025400                                                                          
025500     PERFORM 220100-CALL-EAD-CCF     THRU 220100-END.                     
025600     PERFORM 220500-EAD-SIMPLE-CHECK THRU 220500-END.                     
025700                                                                          
025800     EVALUATE LE-APPROACH-CD                                              
025900         WHEN 'S2'                                                        
026000         WHEN 'S3'                                                        
026100             PERFORM 220200-CALL-STD-RW  THRU 220200-END                  
026200         WHEN 'IR'                                                        
026300             PERFORM 220300-CALL-IRB     THRU 220300-END                  
026400         WHEN OTHER                                                       
026500             PERFORM 220400-ERRORE-APPROCCIO THRU 220400-END              
026600     END-EVALUATE.                                                        
026700                                                                          
026800     PERFORM 220600-ACCUMULA-TOTALI THRU 220600-END.                      
026900                                                                          
027000     WRITE RE-LOAN-OUT FROM LOAN-RSLT-REC.                                
027100 220000-END.                                                              
027200     EXIT.                                                                
027300*****************************************************************         
027400 220100-CALL-EAD-CCF.                                                     
027500                                                                          
027600     INITIALIZE W10-COMMAREA-WS REPLACING ALPHANUMERIC                    
027700                 DATA BY SPACES NUMERIC DATA BY ZERO.                     
027800     MOVE LE-LOAN-TYPE        TO W10-LOAN-TYPE.                           
027900     MOVE LE-COMMITMENT       TO W10-COMMITMENT.                          
028000     MOVE LE-BALANCE          TO W10-BALANCE.                             
028100     MOVE LE-UTILIZATION-PCT  TO W10-UTILIZATION-PCT.                     
028200     MOVE LE-CCF-OVERRIDE     TO W10-CCF-OVERRIDE.                        
028300     MOVE LE-CCF-OVR-FLAG     TO W10-CCF-OVR-FLAG.                        
028400     MOVE W10-COMMAREA-WS     TO WRK-COMMAREA-010.                        
028500                                                                          
028600     CALL W00-PGM-EAD-CCF  USING WRK-COMMAREA-010.                        
028700                                                                          
028800     MOVE WRK-COMMAREA-010    TO W10-COMMAREA-WS.                         
028900     MOVE W10-EAD             TO LR-EAD.                                  
029000     MOVE W10-EAD             TO WK00-EAD-CCF.                            
029100 220100-END.                                                              
029200     EXIT.                                                                
029300*****************************************************************         
029400 220200-CALL-STD-RW.                                                      
029500                                                                          
029600     INITIALIZE W40-COMMAREA-WS REPLACING ALPHANUMERIC                    
029700                 DATA BY SPACES NUMERIC DATA BY ZERO.                     
029800     MOVE LE-APPROACH-CD      TO W40-APPROACH-CD.                         
029900     MOVE LE-EXPOSURE-TYPE    TO W40-EXPOSURE-TYPE.                       
030000     MOVE LE-RATING-BUCKET    TO W40-RATING-BUCKET.                       
030100     MOVE LE-REG-RETAIL-FLAG  TO W40-REG-RETAIL-FLAG.                     
030200     MOVE LE-PRUDENT-MTG-FLAG TO W40-PRUDENT-MTG-FLAG.                    
030300     MOVE W40-COMMAREA-WS     TO WRK-COMMAREA-040.                        
030400                                                                          
030500     CALL W00-PGM-STD-RW   USING WRK-COMMAREA-040.                        
030600                                                                          
030700     MOVE WRK-COMMAREA-040    TO W40-COMMAREA-WS.                         
030800     IF W40-OK                                                            
030900        MOVE W40-RISK-WEIGHT  TO LR-RISK-WEIGHT                           
031000        IF LE-APPROACH-CD = 'S2'                                          
031100           MOVE 'STD-BASEL2'  TO LR-TREATMENT                             
031200        ELSE                                                              
031300           MOVE 'STD-BASEL3'  TO LR-TREATMENT                             
031400        END-IF                                                            
031500        COMPUTE LR-RWA ROUNDED = LR-EAD * W40-RISK-WEIGHT                 
031600        COMPUTE LR-CAPITAL ROUNDED = LR-RWA * PR-CAPITAL-RATIO            
031700     ELSE                                                                 
031800        PERFORM 220400-ERRORE-APPROCCIO THRU 220400-END.                  
031900 220200-END.                                                              
032000     EXIT.                                                                
032100*****************************************************************         
032200 220300-CALL-IRB.                                                         
032300                                                                          
032400     IF LE-EXPOSURE-TYPE = W00-COD-CORPORATE                              
032500        PERFORM 220310-CALL-IRB-CORP THRU 220310-END                      
032600     ELSE                                                                 
032700        PERFORM 220320-CALL-IRB-STUB THRU 220320-END.                     
032800 220300-END.                                                              
032900     EXIT.                                                                
033000*****************************************************************         
033100 220310-CALL-IRB-CORP.                                                    
033200                                                                          
033300     INITIALIZE W20-COMMAREA-WS REPLACING ALPHANUMERIC                    
033400                 DATA BY SPACES NUMERIC DATA BY ZERO.                     
033500     MOVE LR-EAD              TO W20-EAD.                                 
033600     MOVE LE-PD               TO W20-PD-IN.                               
033700     MOVE LE-LGD              TO W20-LGD-IN.                              
033800     MOVE LE-MATURITY-MONTHS  TO W20-MATURITY-MONTHS.                     
033900     MOVE PR-CAPITAL-RATIO    TO W20-CAPITAL-RATIO.                       
034000     MOVE W20-COMMAREA-WS     TO WRK-COMMAREA-020.                        
034100                                                                          
034200     CALL W00-PGM-IRB-CORP USING WRK-COMMAREA-020.                        
034300                                                                          
034400     MOVE WRK-COMMAREA-020    TO W20-COMMAREA-WS.                         
034500     IF W20-OK                                                            
034600        MOVE 'IRB-F-CORP'     TO LR-TREATMENT                             
034700        MOVE W20-RISK-WEIGHT  TO LR-RISK-WEIGHT                           
034800        MOVE W20-RWA          TO LR-RWA                                   
034900        MOVE W20-CAPITAL      TO LR-CAPITAL                               
035000        MOVE W20-PD-USED      TO LR-PD-USED                               
035100        MOVE W20-LGD-USED     TO LR-LGD-USED                              
035200        MOVE W20-MATURITY-YEARS TO LR-MATURITY-YEARS                      
035300        MOVE W20-K-ADJUSTED   TO LR-K-ADJUSTED                            
035400     ELSE                                                                 
035500        PERFORM 220400-ERRORE-APPROCCIO THRU 220400-END.                  
035600 220310-END.                                                              
035700     EXIT.                                                                
035800*****************************************************************         
035900 220320-CALL-IRB-STUB.                                                    
036000                                                                          
036100     INITIALIZE W30-COMMAREA-WS REPLACING ALPHANUMERIC                    
036200                 DATA BY SPACES NUMERIC DATA BY ZERO.                     
036300     MOVE LR-EAD              TO W30-EAD.                                 
036400     MOVE LE-PD               TO W30-PD-IN.                               
036500     MOVE LE-LGD              TO W30-LGD-IN.                              
036600     MOVE LE-MATURITY-MONTHS  TO W30-MATURITY-MONTHS.                     
036700     MOVE PR-CAPITAL-RATIO    TO W30-CAPITAL-RATIO.                       
036800     MOVE W30-COMMAREA-WS     TO WRK-COMMAREA-030.                        
036900                                                                          
037000     CALL W00-PGM-IRB-STUB USING WRK-COMMAREA-030.                        
037100                                                                          
037200     MOVE WRK-COMMAREA-030    TO W30-COMMAREA-WS.                         
037300     IF W30-OK                                                            
037400        MOVE 'IRB-STUB'       TO LR-TREATMENT                             
037500        MOVE W30-RISK-WEIGHT  TO LR-RISK-WEIGHT                           
037600        MOVE W30-RWA          TO LR-RWA                                   
037700        MOVE W30-CAPITAL      TO LR-CAPITAL                               
037800        MOVE W30-PD-USED      TO LR-PD-USED                               
037900        MOVE W30-LGD-USED     TO LR-LGD-USED                              
038000     ELSE                                                                 
038100        PERFORM 220400-ERRORE-APPROCCIO THRU 220400-END.                  
038200 220320-END.                                                              
038300     EXIT.                                                                
038400*****************************************************************         
038500**   APPROCCIO NON RICONOSCIUTO - SCRIVE RECORD ERRORE A ZERI  **         
038600*****************************************************************         
038700 220400-ERRORE-APPROCCIO.                                                 
038800                                                                          
038900     MOVE 'ERROR'             TO LR-TREATMENT.                            
039000     MOVE ZERO                TO LR-RISK-WEIGHT LR-EAD LR-RWA             
039100                                  LR-CAPITAL.                             
039200     ADD 1 TO W00-CONTA-SCARTATI.                                         
039300 220400-END.                                                              
039400     EXIT.                                                                
039500*****************************************************************         
039600**   CONFRONTO IN PARALLELO CON LA ROUTINE EAD SEMPLIFICATA -  **         
039700**   SOLO INFORMATIVO, NON ALIMENTA IL RISULTATO MEMORIZZATO   **         
039800*****************************************************************         
039900 220500-EAD-SIMPLE-CHECK.                                                 
040000                                                                          
040100     INITIALIZE W60-COMMAREA-WS REPLACING ALPHANUMERIC                    
040200                 DATA BY SPACES NUMERIC DATA BY ZERO.                     
040300     MOVE LE-LOAN-TYPE        TO W60-LOAN-TYPE.                           
040400     MOVE LE-COMMITMENT       TO W60-COMMITMENT.                          
040500     MOVE LE-BALANCE          TO W60-BALANCE.                             
040600     MOVE LE-UTILIZATION-PCT  TO W60-UTILIZATION-PCT.                     
040700     MOVE W60-COMMAREA-WS     TO WRK-COMMAREA-060.                        
040800                                                                          
040900     CALL W00-PGM-EAD-SIMPLE USING WRK-COMMAREA-060.                      
041000                                                                          
041100     MOVE WRK-COMMAREA-060    TO W60-COMMAREA-WS.                         
041200     MOVE W60-EAD             TO WK00-EAD-SIMPLE.                         
041300     COMPUTE WK00-DIFFERENZA = WK00-EAD-CCF - WK00-EAD-SIMPLE.            
041400     IF WK00-DIFFERENZA NOT = 0                                           
041500        ADD 1 TO W00-CONTA-DIVERGENZE.                                    
041600 220500-END.                                                              
041700     EXIT.                                                                
041800*****************************************************************         
041900 220600-ACCUMULA-TOTALI.                                                  
042000                                                                          
042100     IF LR-TREATMENT = 'ERROR'                                            
042200        GO TO 220600-END.                                                 
042300                                                                          
042400     ADD 1 TO W00-CONTA-ELABORATI.                                        
042500                                                                          
042600     SET W00-TIPO-IX TO 1.                                                
042700     SEARCH W00-TIPO-RIGA                                                 
042800         AT END                                                           
042900             CONTINUE                                                     
043000         WHEN W00-TIPO-COD (W00-TIPO-IX) = LE-EXPOSURE-TYPE               
043100             ADD LR-EAD     TO W00-TIPO-EAD (W00-TIPO-IX)                 
043200             ADD LR-RWA     TO W00-TIPO-RWA (W00-TIPO-IX)                 
043300             ADD LR-CAPITAL TO W00-TIPO-CAP (W00-TIPO-IX)                 
043400     END-SEARCH.                                                          
043500                                                                          
043600 220600-END.                                                              
043700     EXIT.                                                                
043800*****************************************************************         
043900**   CHIUDE I FILE E TERMINA IL PROGRAMMA                       **        
044000*****************************************************************         
044100 300000-END-RUN.                                                          
044200                                                                          
044300     CLOSE LOAN-IN-FILE                                                   
044400           LOAN-OUT-FILE.                                                 
044500                                                                          
044600     STOP RUN.                                                            
044700 300000-EXIT.                                                             
044800     EXIT.                                                                
