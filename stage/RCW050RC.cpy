000100*---------------------------------------------------------------*         
000200*  RCW050RC  COMMAREA ROUTINE RC3B0050 - SECURITIZATION CALC   *          
000300*---------------------------------------------------------------*         
000400 01  WS-COMMAREA-IN.                                                      
000500     03  W50-APPROACH-CD         PIC X(04).                               
000600     03  W50-EXPOSURE-AMT        PIC S9(13)V99.                           
000700     03  W50-CREDIT-ENH-PCT      PIC 9(03)V99.                            
000800     03  W50-CREDIT-ENH-NORM     PIC 9V9(05).                             
000900     03  W50-RISK-WEIGHT         PIC 9(02)V9(05).                         
001000     03  W50-RWA                 PIC S9(13)V99.                           
001100     03  W50-CAPITAL             PIC S9(13)V99.                           
001200     03  W50-TREATMENT           PIC X(08).                               
001300     03  W50-RETURN-CODE         PIC X(02).                               
001400         88  W50-OK                   VALUE '00'.                         
001500     03  FILLER                  PIC X(30).                               
