000100*---------------------------------------------------------------*         
000200*  RCW030RC  COMMAREA ROUTINE RC3B0030 - IRB STUB (NON-CORP)   *          
000300*---------------------------------------------------------------*         
000400 01  WS-COMMAREA-IN.                                                      
000500     03  W30-EAD                 PIC S9(13)V99.                           
000600     03  W30-PD-IN               PIC 9V9(06).                             
000700     03  W30-LGD-IN              PIC 9V9(05).                             
000800     03  W30-MATURITY-MONTHS     PIC 9(04).                               
000900     03  W30-CAPITAL-RATIO       PIC 9V9(05).                             
001000     03  W30-PD-USED             PIC 9V9(06).                             
001100     03  W30-LGD-USED            PIC 9V9(05).                             
001200     03  W30-RISK-WEIGHT         PIC 9(02)V9(05).                         
001300     03  W30-RWA                 PIC S9(13)V99.                           
001400     03  W30-CAPITAL             PIC S9(13)V99.                           
001500     03  W30-RETURN-CODE         PIC X(02).                               
001600         88  W30-OK                   VALUE '00'.                         
001700     03  FILLER                  PIC X(30).                               
